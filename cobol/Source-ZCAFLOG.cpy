000100*****************************************************************
000200* ZCAFLOG  -  zCAF Activity Log record.                         *
000300*                                                                *
000400* One pipe-delimited line per decision, written by ZCAF050 to   *
000500* firewall_activity.log.  Fields are concatenated with " | "    *
000600* into ZL-LINE for the actual WRITE; the group below exists so  *
000700* the field boundaries stay documented and testable.            *
000800*****************************************************************
000900 01  ZCAF-ACTIVITY-LOG-FIELDS.
001000     05  ZL-TIMESTAMP            PIC  X(23).
001100     05  ZL-LEVEL                PIC  X(04).
001200         88  ZL-LEVEL-INFO       VALUE 'INFO'.
001300         88  ZL-LEVEL-WARN       VALUE 'WARN'.
001400     05  ZL-APP-NAME             PIC  X(40).
001500     05  ZL-TARGET-DOMAIN        PIC  X(80).
001600     05  ZL-TARGET-IP            PIC  X(45).
001700     05  ZL-PROTOCOL             PIC  X(10).
001800     05  ZL-PORT                 PIC  9(05).
001900     05  ZL-DECISION             PIC  X(05).
002000     05  ZL-REASON               PIC  X(200).
002100     05  FILLER                  PIC  X(04) VALUE SPACES.
