000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZCAF010.
000300 AUTHOR. R D HALVORSEN.
000400 INSTALLATION. NETWORK SECURITY SYSTEMS - BATCH.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zCAF - z/OS Context-Aware Application Firewall.               *
001100*                                                               *
001200* ZCAF010 is the batch job's control program.  It loads the    *
001300* application access-control policies (CALL ZCAF020), then     *
001400* reads NETWORK-REQUEST-FILE one record at a time, in arrival   *
001500* order, and for each request:                                  *
001600*   - CALLs ZCAF040 to decide ALLOW or DENY against the app's   *
001700*     policy (or the global default when the app has none),    *
001800*   - CALLs ZCAF050 to append the decision to the activity log, *
001900*   - CALLs ZCAF060 to run the alert heuristics and append any  *
002000*     alert lines that fire.                                    *
002100*                                                               *
002200* This is the rule-engine core only.  Live packet capture and   *
002300* the operator display are separate front ends that feed the    *
002400* same request stream in; they are not part of this job step.   *
002500*                                                               *
002600* Date       UserID    Description                              *
002700* ---------- --------  ---------------------------------------- *
002800* 031489     RDH       Original coding, request 89-0447.         *
002900* 091289     RDH       Added run totals to console banner.       *
003000* 052291     KMO       Corrected app count limit doc, req 91-118.*
003100* 110693     PJS       Added SECURITY paragraph, house standard. *
003200* 081798     RDH       Y2K remediation - 4-digit run date, all   *
003300*                      date ACCEPTs now YYYYMMDD.  Req 98-2214.  *
003400* 022399     KMO       Console message text review, req 99-0091. *
003500* 041500     PJS       Console banner now shows the ALLOW/DENY   *
003600*                      split as a percentage of requests read,   *
003700*                      req 00-0233 (ops wanted a quick glance    *
003800*                      figure).                                  *
003900* 090702     TLB       Corrected REQIN status check to also treat*
004000*                      status 05 (file not found, dynamic alloc) *
004100*                      as EOF rather than an open failure, req   *
004200*                      02-0561.                                  *
004300*                                                               *
004400*****************************************************************
004500*****************************************************************
004600* Compiled under this shop's usual OS/VS COBOL profile -- fixed *
004700* 80-column source, no intrinsic FUNCTIONs, numbered paragraphs *
004800* with PERFORM ... THRU ...-EXIT rather than scope terminators, *
004900* every counter/subscript declared COMP.  See house standards.  *
005000*****************************************************************
005100* Design note: this is the only member of the six that ever      *
005200* issues STOP RUN or moves a value into RETURN-CODE.  ZCAF020,   *
005300* ZCAF040, ZCAF050 and ZCAF060 are subprograms CALLed from here  *
005400* and always return control with GOBACK, so ZCAF010 owns the    *
005500* run's overall pass/fail signal to the job scheduler even       *
005600* though the ALLOW/DENY decision logic itself lives in ZCAF040. *
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900*****************************************************************
006000* C01 IS TOP-OF-FORM is carried in every member of this shop's  *
006100* compiles whether or not the member prints anything -- house    *
006200* standard SPECIAL-NAMES paragraph, left in for consistency.     *
006300*****************************************************************
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800*****************************************************************
006900* REQIN is the JCL DDNAME for the inbound request stream.  It is *
007000* declared OPTIONAL because some overnight feeds legitimately    *
007100* produce a zero-request run, and this shop's dynamic-alloc      *
007200* step then leaves REQIN entirely unallocated rather than        *
007300* pointing it at an empty file -- see 1100-OPEN-FILES below for  *
007400* how the two cases (unallocated vs. present-but-empty) are       *
007500* told apart on the FILE STATUS code.                             *
007600*****************************************************************
007700 FILE-CONTROL.
007800     SELECT OPTIONAL REQUEST-FILE ASSIGN TO REQIN
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS IS WS-REQIN-STATUS.
008100 DATA DIVISION.
008200 FILE SECTION.
008300*****************************************************************
008400* REQUEST-FILE (REQIN) carries one NETWORK-REQUEST-RECORD per     *
008500* line, in the arrival order the request stream was captured --  *
008600* the layout itself lives in copybook ZCAFREQ so a live-capture   *
008700* front end (outside this job step) and this batch engine always *
008800* agree on field positions without duplicating the layout.        *
008900*****************************************************************
009000 FD  REQUEST-FILE
009100     RECORDING MODE IS F.
009200 COPY ZCAFREQ.
009300 
009400 WORKING-STORAGE SECTION.
009500*****************************************************************
009600* DEFINE LOCAL VARIABLES                                        *
009700* The FILLER immediately below is this shop's storage-map        *
009800* landmark -- a dump reader can find "ZCAF010 WORKING STORAGE    *
009900* BEGINS" at the top of this member's data area without having  *
010000* to know any other data-name in the compile.                    *
010100*****************************************************************
010200 01  FILLER                  PIC X(32)
010300                              VALUE 'ZCAF010 WORKING STORAGE BEGINS'.
010400 
010500*****************************************************************
010600* WS-REQIN-STATUS carries the raw two-byte FILE STATUS from the  *
010700* OPEN and READ verbs against REQUEST-FILE.  The three 88-levels *
010800* cover the outcomes this member branches on: a normal open or   *
010900* read (00), end of file on a READ (10), and an unallocated DD   *
011000* at OPEN time (05) -- see the 090702 change-log entry above for *
011100* why status 05 is treated as zero requests, not a fatal open.   *
011200*****************************************************************
011300 01  WS-REQIN-STATUS         PIC  X(02) VALUE SPACES.
011400     88  WS-REQIN-OK               VALUE '00'.
011500     88  WS-REQIN-EOF              VALUE '10'.
011600     88  WS-REQIN-NOT-FOUND        VALUE '05'.
011700 
011800*****************************************************************
011900* Two switches for the whole run: WS-AT-EOF ends the main         *
012000* PERFORM ... UNTIL loop (set on a genuine end-of-file READ or    *
012100* up front when REQIN is not present), and WS-ABEND-SWITCH is     *
012200* set just before 9990-ABEND is entered so a SWITCHES dump in the *
012300* console log shows which condition actually fired.               *
012400*****************************************************************
012500 01  WS-SWITCHES.
012600     05  WS-EOF-SWITCH       PIC  X(01) VALUE 'N'.
012700         88  WS-AT-EOF             VALUE 'Y'.
012800     05  WS-ABEND-SWITCH     PIC  X(01) VALUE 'N'.
012900         88  WS-ABEND-REQUESTED    VALUE 'Y'.
013000     05  FILLER              PIC  X(06) VALUE SPACES.
013100 
013200*****************************************************************
013300* Run totals accumulate across the whole request stream.  The    *
013400* trailing FILLER pads the group to a clean 4-item, 32-byte      *
013500* boundary so WS-RUN-TOTALS-TABLE below redefines it evenly.     *
013600*****************************************************************
013700 01  WS-RUN-TOTALS.
013800     05  WS-REQUEST-COUNT    PIC S9(08) COMP VALUE ZERO.
013900     05  WS-ALLOW-COUNT      PIC S9(08) COMP VALUE ZERO.
014000     05  WS-DENY-COUNT       PIC S9(08) COMP VALUE ZERO.
014100     05  FILLER              PIC S9(08) COMP VALUE ZERO.
014200 
014300*****************************************************************
014400* This REDEFINES lets 8100-DISPLAY-TOTALS walk the three counts  *
014500* through a single indexed PERFORM instead of writing out three  *
014600* separate DISPLAY statements by hand -- the fourth (FILLER)      *
014700* table slot is never referenced, it exists only to keep the     *
014800* OCCURS 3 TIMES table's item size matching WS-RUN-TOTALS above.  *
014900*****************************************************************
015000 01  WS-RUN-TOTALS-TABLE REDEFINES WS-RUN-TOTALS.
015100     05  WS-TOTAL-VALUE OCCURS 3 TIMES
015200                 INDEXED BY WS-TOTAL-IDX
015300                 PIC S9(08) COMP.
015400     05  FILLER              PIC S9(08) COMP.
015500 
015600*****************************************************************
015700* WS-TOTAL-LABELS parallels WS-RUN-TOTALS one-for-one -- entry 1  *
015800* is the label for WS-TOTAL-VALUE(1), and so on.  Keeping the     *
015900* label text as a table means 8110-DISPLAY-ONE-TOTAL can share    *
016000* WS-TOTAL-IDX with WS-LABEL-IDX and print any of the three       *
016100* totals with the same handful of statements.                    *
016200*****************************************************************
016300 01  WS-TOTAL-LABELS.
016400     05  FILLER              PIC X(20) VALUE 'REQUESTS READ .....'.
016500     05  FILLER              PIC X(20) VALUE 'REQUESTS ALLOWED ..'.
016600     05  FILLER              PIC X(20) VALUE 'REQUESTS DENIED ...'.
016700 01  WS-TOTAL-LABELS-TABLE REDEFINES WS-TOTAL-LABELS.
016800     05  WS-TOTAL-LABEL OCCURS 3 TIMES
016900                 INDEXED BY WS-LABEL-IDX
017000                 PIC X(20).
017100 
017200*    Zoned-with-commas edit picture for the console totals line --
017300*    up to 999,999,999 requests before this would need widening.
017400 01  WS-COUNT-DISPLAY        PIC ZZZ,ZZZ,ZZ9.
017500*****************************************************************
017600* Allow/deny split, shown as a percentage of requests read.      *
017700* Zero requests read leaves both at zero - 8120 skips the        *
017800* DISPLAY entirely rather than divide by zero.                   *
017900*****************************************************************
018000 01  WS-PERCENT-WORK.
018100     05  WS-ALLOW-PERCENT    PIC S9(03) COMP VALUE ZERO.
018200     05  WS-DENY-PERCENT     PIC S9(03) COMP VALUE ZERO.
018300     05  FILLER              PIC S9(03) COMP VALUE ZERO.
018400 01  WS-PERCENT-DISPLAY      PIC ZZ9.
018500 
018600*****************************************************************
018700* Run date, YYYYMMDD from the Y2K-remediated ACCEPT in            *
018800* 1000-INITIALIZATION.  The REDEFINES below is the only way this  *
018900* shop's OS/VS COBOL breaks a numeric ACCEPT field into           *
019000* year/month/day pieces for the STRING that builds the run banner.*
019100*****************************************************************
019200 01  WS-RUN-DATE             PIC 9(08) VALUE ZERO.
019300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
019400     05  WS-RUN-YYYY         PIC 9(04).
019500     05  WS-RUN-MM           PIC 9(02).
019600     05  WS-RUN-DD           PIC 9(02).
019700 
019800*    Same idea as WS-RUN-DATE-R, one level down to hours/minutes/
019900*    seconds/hundredths -- WS-RUN-CC is accepted but never used in
020000*    the banner text, it is carried only because ACCEPT FROM TIME
020100*    always returns all four sub-fields together.
020200 01  WS-RUN-TIME             PIC 9(08) VALUE ZERO.
020300 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
020400     05  WS-RUN-HH           PIC 9(02).
020500     05  WS-RUN-MN           PIC 9(02).
020600     05  WS-RUN-SS           PIC 9(02).
020700     05  WS-RUN-CC           PIC 9(02).
020800 
020900*    Every console DISPLAY in this member goes out through this
021000*    one banner line so every message this job step writes carries
021100*    the same 'ZCAF010 - ' tag an operator can grep the job log on.
021200 01  WS-BANNER-LINE.
021300     05  FILLER              PIC X(10) VALUE 'ZCAF010 - '.
021400     05  WS-BANNER-TEXT      PIC X(60) VALUE SPACES.
021500 
021600*****************************************************************
021700* Policy table, decision area - shared with the CALLed members. *
021800* ZCAFPOL is filled in by ZCAF020, then read (never written) by  *
021900* ZCAF040 and ZCAF030; ZCAFDEC is filled in by ZCAF040 for each   *
022000* request and then read by ZCAF050 and ZCAF060 in turn -- both    *
022100* copybooks are declared once here and passed BY REFERENCE on     *
022200* every CALL below so all four subprograms see the same storage.  *
022300*****************************************************************
022400 COPY ZCAFPOL.
022500 COPY ZCAFDEC.
022600 
022700 PROCEDURE DIVISION.
022800*****************************************************************
022900* Main process.  Nine steps, top to bottom, once per job step:    *
023000* start-of-run banner, open REQIN, load the policy table via      *
023100* ZCAF020, prime the first request read, drive the evaluate/log/  *
023200* alert loop until end of file, close REQIN, print the totals      *
023300* banner, and STOP RUN.  Nothing here loops back on itself --      *
023400* the request-by-request work all happens inside                   *
023500* 3000-PROCESS-REQUEST below.                                       *
023600*****************************************************************
023700     PERFORM 1000-INITIALIZATION     THRU 1000-EXIT.
023800     PERFORM 1100-OPEN-FILES         THRU 1100-EXIT.
023900     PERFORM 1200-LOAD-POLICY-TABLE  THRU 1200-EXIT.
024000     PERFORM 2000-READ-REQUEST       THRU 2000-EXIT.
024100     PERFORM 3000-PROCESS-REQUEST    THRU 3000-EXIT
024200             WITH TEST AFTER
024300             UNTIL WS-AT-EOF.
024400     PERFORM 8000-CLOSE-FILES        THRU 8000-EXIT.
024500     PERFORM 8100-DISPLAY-TOTALS     THRU 8100-EXIT.
024600     STOP RUN.
024700 
024800*****************************************************************
024900* Initialize run-date/run-time banner fields.                   *
025000*****************************************************************
025100 1000-INITIALIZATION.
025200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
025300     ACCEPT WS-RUN-TIME FROM TIME.
025400     MOVE SPACES              TO WS-BANNER-TEXT.
025500     STRING 'STARTING RUN ' WS-RUN-YYYY '-' WS-RUN-MM '-'
025600            WS-RUN-DD ' ' WS-RUN-HH ':' WS-RUN-MN ':' WS-RUN-SS
025700            DELIMITED BY SIZE INTO WS-BANNER-TEXT.
025800     DISPLAY WS-BANNER-LINE.
025900 
026000 1000-EXIT.
026100     EXIT.
026200 
026300*****************************************************************
026400* Open the request file.  Policy file open/close is entirely    *
026500* ZCAF020's concern.  REQIN is OPTIONAL - some overnight feeds   *
026600* legitimately produce zero requests, and the dynamic-alloc     *
026700* step then leaves REQIN unallocated rather than empty.         *
026800*****************************************************************
026900 1100-OPEN-FILES.
027000     OPEN INPUT REQUEST-FILE.
027100     IF  WS-REQIN-NOT-FOUND
027200         DISPLAY 'ZCAF010 - REQIN NOT PRESENT, TREATING AS ZERO'
027300                 ' REQUESTS'
027400         SET  WS-AT-EOF        TO TRUE
027500     ELSE
027600     IF  NOT WS-REQIN-OK
027700         DISPLAY 'ZCAF010 - OPEN OF REQIN FAILED, STATUS = '
027800                 WS-REQIN-STATUS
027900         MOVE 'Y'              TO WS-ABEND-SWITCH
028000         PERFORM 9990-ABEND    THRU 9990-EXIT.
028100 
028200 1100-EXIT.
028300     EXIT.
028400 
028500*****************************************************************
028600* Load the application policy table once, before any request    *
028700* is evaluated.  ZCAF020 owns POLICY-FILE and PT-GLOBAL-DEFAULT. *
028800*****************************************************************
028900 1200-LOAD-POLICY-TABLE.
029000     CALL 'ZCAF020' USING ZCAF-POLICY-TABLE.
029100 
029200 1200-EXIT.
029300     EXIT.
029400 
029500*****************************************************************
029600* Read the next NETWORK-REQUEST record, in file (arrival) order. *
029700*****************************************************************
029800 2000-READ-REQUEST.
029900     READ REQUEST-FILE
030000         AT END
030100             SET WS-AT-EOF     TO TRUE.
030200 
030300     IF  NOT WS-AT-EOF
030400         ADD 1                 TO WS-REQUEST-COUNT.
030500 
030600 2000-EXIT.
030700     EXIT.
030800 
030900*****************************************************************
031000* Evaluate one request, log it, run the alert heuristics, and   *
031100* fetch the next request for the next pass through the loop.    *
031200*****************************************************************
031300 3000-PROCESS-REQUEST.
031400*        ZCAF040 fills in ZCAF-DECISION-AREA with the ALLOW/DENY call
031500*        and the matched app/rule detail; nothing further down this
031600*        paragraph, or in ZCAF050/ZCAF060, ever re-evaluates that
031700*        call once ZCAF040 has made it.
031800      CALL 'ZCAF040' USING ZCAF-REQUEST-RECORD
031900                            ZCAF-POLICY-TABLE
032000                            ZCAF-DECISION-AREA.
032100 
032200      IF  DR-DECISION-ALLOW
032300          ADD 1                 TO WS-ALLOW-COUNT
032400      ELSE
032500          ADD 1                 TO WS-DENY-COUNT.
032600 
032700*        Logging and alerting both run unconditionally, on every
032800*        decision, ALLOW or DENY alike -- ZCAF060's heuristics look
032900*        for patterns across a run of decisions, not just the denied
033000*        ones, so a DENY-only CALL here would blind it.
033100      CALL 'ZCAF050' USING ZCAF-DECISION-AREA.
033200      CALL 'ZCAF060' USING ZCAF-DECISION-AREA.
033300 
033400      PERFORM 2000-READ-REQUEST THRU 2000-EXIT.
033500 
033600 3000-EXIT.
033700     EXIT.
033800 
033900*****************************************************************
034000* Close files at end of job.                                    *
034100*****************************************************************
034200 8000-CLOSE-FILES.
034300     CLOSE REQUEST-FILE.
034400 
034500 8000-EXIT.
034600     EXIT.
034700 
034800*****************************************************************
034900* Console summary - requests read/allowed/denied.               *
035000*****************************************************************
035100 8100-DISPLAY-TOTALS.
035200     DISPLAY 'ZCAF010 - RUN COMPLETE, TOTALS FOLLOW'.
035300     SET WS-TOTAL-IDX TO 1.
035400     PERFORM 8110-DISPLAY-ONE-TOTAL  THRU 8110-EXIT
035500             WITH TEST BEFORE
035600             UNTIL WS-TOTAL-IDX > 3.
035700     PERFORM 8120-DISPLAY-PERCENTAGES THRU 8120-EXIT.
035800 
035900 8100-EXIT.
036000     EXIT.
036100 
036200*****************************************************************
036300* Display one totals line and step to the next table entry.     *
036400*****************************************************************
036500 8110-DISPLAY-ONE-TOTAL.
036600*        WS-LABEL-IDX tracks WS-TOTAL-IDX one-for-one -- entry 1 of
036700*        WS-RUN-TOTALS-TABLE is always requests-read, entry 2 is
036800*        always allowed, entry 3 is always denied, and the label
036900*        table was built in that same order for exactly this reason.
037000      SET WS-LABEL-IDX TO WS-TOTAL-IDX.
037100      MOVE WS-TOTAL-VALUE (WS-TOTAL-IDX) TO WS-COUNT-DISPLAY.
037200      DISPLAY WS-TOTAL-LABEL (WS-LABEL-IDX) ' ' WS-COUNT-DISPLAY.
037300      SET WS-TOTAL-IDX UP BY 1.
037400 
037500 8110-EXIT.
037600     EXIT.
037700 
037800*****************************************************************
037900* Console banner - allow/deny split as a percentage of requests  *
038000* read, so ops get a quick-glance figure without reaching for a  *
038100* calculator.  Skipped on a zero-request run (REQIN empty or     *
038200* not present).                                                  *
038300*****************************************************************
038400 8120-DISPLAY-PERCENTAGES.
038500*        ROUNDED is used on both COMPUTEs so the two percentages sum
038600*        to as close to 100 as integer rounding allows -- there is no
038700*        attempt here to force them to reconcile exactly, since a
038800*        one-point rounding gap in a console banner is cosmetic only.
038900      IF  WS-REQUEST-COUNT > ZERO
039000          COMPUTE WS-ALLOW-PERCENT ROUNDED =
039100                  (WS-ALLOW-COUNT * 100) / WS-REQUEST-COUNT
039200          COMPUTE WS-DENY-PERCENT ROUNDED =
039300                  (WS-DENY-COUNT * 100) / WS-REQUEST-COUNT
039400          MOVE WS-ALLOW-PERCENT TO WS-PERCENT-DISPLAY
039500          DISPLAY 'ZCAF010 - ALLOWED ' WS-PERCENT-DISPLAY
039600                  '% OF REQUESTS READ'
039700          MOVE WS-DENY-PERCENT  TO WS-PERCENT-DISPLAY
039800          DISPLAY 'ZCAF010 - DENIED  ' WS-PERCENT-DISPLAY
039900                  '% OF REQUESTS READ'.
040000 
040100 8120-EXIT.
040200     EXIT.
040300 
040400*****************************************************************
040500* Fatal condition - dump switches and stop the job abnormally.  *
040600* Batch has no CICS ABEND to fall back on, so this shop's own   *
040700* 9990-series house paragraph does the same job here that a     *
040800* central error transaction would do online.                    *
040900*****************************************************************
041000 9990-ABEND.
041100     DISPLAY 'ZCAF010 - JOB TERMINATED, SWITCHES = ' WS-SWITCHES.
041200     MOVE 16                  TO RETURN-CODE.
041300     STOP RUN.
041400 
041500 9990-EXIT.
041600     EXIT.
