000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZCAF030.
000300 AUTHOR. R D HALVORSEN.
000400 INSTALLATION. NETWORK SECURITY SYSTEMS - BATCH.
000500 DATE-WRITTEN. 03/17/89.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zCAF - z/OS Context-Aware Application Firewall.               *
001100*                                                               *
001200* ZCAF030 is the AppPolicy member.  CALLed by ZCAF040 once per  *
001300* request per category (domain, protocol, IP) to test whether   *
001400* the value on the request is present in the caller's supplied  *
001500* allow-list for the app that owns it.  ZCAF030 does not touch  *
001600* the policy table itself and does not know which app is being  *
001700* evaluated -- it is handed one list and one value and answers  *
001800* yes or no.  This keeps the membership rule in one place        *
001900* regardless of which of the three categories is being checked. *
002000*                                                                *
002100* Domain membership also honors the shop's wildcard convention:  *
002200* an allow-list entry of the form '*.suffix' matches any target  *
002300* domain that is strictly longer than the suffix and ends with   *
002400* it -- '*.example.com' matches 'api.example.com' but not the    *
002500* bare 'example.com' itself.  Protocol and IP membership are     *
002600* exact-match only.                                              *
002700*                                                                *
002800* Date       UserID    Description                              *
002900* ---------- --------  ---------------------------------------- *
003000* 031789     RDH       Original coding, request 89-0447.         *
003100* 062590     RDH       Wildcard-domain suffix rule added, req    *
003200*                      90-0387 (had been exact-match only).      *
003300* 081798     KMO       Y2K remediation review - no date fields   *
003400*                      in this member, no code change.  Req      *
003500*                      98-2214 sign-off only.                    *
003600* 041199     PJS       Off-by-one in wildcard length compare     *
003700*                      fixed, req 99-0356 (suffix-only domain    *
003800*                      was wrongly matching).                    *
003900* 052203     TLB       Added defensive cap on an incoming list   *
004000*                      count over table size and a console       *
004100*                      trace on a negative check, req 03-0198    *
004200*                      (ops wanted to see what missed a list     *
004300*                      without turning on full request trace).   *
004400*                                                                *
004500*****************************************************************
004600*****************************************************************
004700* Compiled under this shop's usual OS/VS COBOL profile -- fixed *
004800* 80-column source, no intrinsic FUNCTIONs, numbered paragraphs *
004900* with PERFORM ... THRU ...-EXIT rather than scope terminators, *
005000* every counter/subscript declared COMP.  See house standards.  *
005100*****************************************************************
005200* Design note: this member is stateless from call to call -- it *
005300* has no file of its own, opens nothing, and owns no persistent  *
005400* data beyond the working-storage below, which is fully reset    *
005500* on entry.  ZCAF040 may CALL it once per category per request,  *
005600* thousands of times a run, and every CALL starts from the same  *
005700* clean slate.                                                   *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000*****************************************************************
006100* C01 IS TOP-OF-FORM is carried in every member of this shop's  *
006200* compiles whether or not the member prints anything -- house    *
006300* standard SPECIAL-NAMES paragraph, left in for consistency.     *
006400*****************************************************************
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000*****************************************************************
007100* DEFINE LOCAL VARIABLES                                        *
007200* The FILLER immediately below is this shop's storage-map        *
007300* landmark -- a dump reader can find "ZCAF030 WORKING STORAGE    *
007400* BEGINS" at the top of this member's data area without having  *
007500* to know any other data-name in the compile.                    *
007600*****************************************************************
007700 01  FILLER                  PIC X(32)
007800                              VALUE 'ZCAF030 WORKING STORAGE BEGINS'.
007900 
008000*****************************************************************
008100* WS-ENTRY-COUNT-R is a two-byte REDEFINES of a COMP counter,     *
008200* carried here out of the same shop habit seen in the other      *
008300* members rather than for any use this member itself makes of    *
008400* it -- WS-ENTRY-COUNT-BYTE is not referenced below.              *
008500*****************************************************************
008600 01  WS-ENTRY-COUNT           PIC S9(03) COMP VALUE ZERO.
008700 01  WS-ENTRY-COUNT-R REDEFINES WS-ENTRY-COUNT.
008800     05  WS-ENTRY-COUNT-BYTE  OCCURS 2 TIMES
008900                 PIC X(01).
009000 
009100*****************************************************************
009200* A working copy of the candidate value, kept only so a short   *
009300* preview of it can go out on the console when a category check *
009400* comes back negative - this member sees every request, so a    *
009500* DENY-worthy miss is the interesting case to leave a trace of.  *
009600*****************************************************************
009700 01  WS-CANDIDATE-COPY        PIC X(80) VALUE SPACES.
009800 01  WS-CANDIDATE-COPY-R REDEFINES WS-CANDIDATE-COPY.
009900     05  WS-CANDIDATE-PREVIEW PIC X(20).
010000     05  FILLER               PIC X(60).
010100 
010200*****************************************************************
010300* Wildcard-domain work fields.                                  *
010400*****************************************************************
010500 01  WS-WILD-PREFIX           PIC  X(02) VALUE '*.'.
010600 01  WS-SUFFIX-TEXT           PIC  X(78) VALUE SPACES.
010700 01  WS-SUFFIX-LEN            PIC S9(04) COMP VALUE ZERO.
010800 01  WS-DOMAIN-LEN            PIC S9(04) COMP VALUE ZERO.
010900 01  WS-COMPARE-START         PIC S9(04) COMP VALUE ZERO.
011000 
011100 01  WS-MATCH-SWITCH          PIC  X(01) VALUE 'N'.
011200     88  WS-MATCH-FOUND             VALUE 'Y'.
011300 
011400*****************************************************************
011500* Byte-table view of the two 80-byte candidate strings, used to  *
011600* locate the trailing non-space length of each without an       *
011700* intrinsic FUNCTION.                                            *
011800*****************************************************************
011900 01  WS-LEN-WORK-AREA.
012000     05  WS-LEN-WORK          PIC  X(80) VALUE SPACES.
012100 01  WS-LEN-WORK-TABLE REDEFINES WS-LEN-WORK-AREA.
012200     05  WS-LEN-CHAR OCCURS 80 TIMES
012300                 INDEXED BY WS-LEN-IDX
012400                 PIC X(01).
012500 01  WS-LEN-RESULT             PIC S9(04) COMP VALUE ZERO.
012600 
012700*****************************************************************
012800* Linkage copies of the three list shapes ZCAF040 can pass.      *
012900* Only one of the three OCCURS groups is populated on any given  *
013000* CALL; WS-CHECK-CATEGORY tells 2000-CHECK-MEMBERSHIP which.     *
013100*****************************************************************
013200 01  WS-CHECK-CATEGORY        PIC  X(01) VALUE SPACES.
013300     88  WS-CATEGORY-DOMAIN         VALUE 'D'.
013400     88  WS-CATEGORY-PROTOCOL       VALUE 'P'.
013500     88  WS-CATEGORY-IP             VALUE 'I'.
013600 
013700 LINKAGE SECTION.
013800 01  LK-CANDIDATE-VALUE        PIC  X(80).
013900 01  LK-CATEGORY-CODE          PIC  X(01).
014000 01  LK-LIST-COUNT             PIC  9(03) COMP.
014100 01  LK-LIST-TABLE.
014200     05  LK-LIST-ENTRY OCCURS 50 TIMES
014300                 INDEXED BY LK-LIST-IDX
014400                 PIC X(80).
014500 01  LK-RESULT-SWITCH          PIC  X(01).
014600     88  LK-RESULT-ALLOWED           VALUE 'Y'.
014700     88  LK-RESULT-NOT-ALLOWED       VALUE 'N'.
014800 
014900 PROCEDURE DIVISION USING LK-CANDIDATE-VALUE
015000                           LK-CATEGORY-CODE
015100                           LK-LIST-COUNT
015200                           LK-LIST-TABLE
015300                           LK-RESULT-SWITCH.
015400*****************************************************************
015500* Main process.  An empty allow-list means the category has no  *
015600* restriction configured for this app; the DECIDE-REQUEST rule  *
015700* in ZCAF040 only calls here when the list is non-empty, but    *
015800* this member is defensive about it regardless.                 *
015900*****************************************************************
016000*        Result defaults to NOT-ALLOWED before the scan even begins --
016100*        a caller that mis-passes a category code this member does not
016200*        recognize (WS-CHECK-CATEGORY blank or garbled) still comes
016300*        back with a safe, fail-closed answer rather than an ALLOW.
016400      MOVE LK-CATEGORY-CODE      TO WS-CHECK-CATEGORY.
016500      MOVE LK-LIST-COUNT         TO WS-ENTRY-COUNT.
016600      SET  LK-RESULT-NOT-ALLOWED TO TRUE.
016700      MOVE 'N'                   TO WS-MATCH-SWITCH.
016800 
016900*        This defensive cap (req 03-0198) protects LK-LIST-TABLE's
017000*        OCCURS 50 bound against a caller that somehow passes a count
017100*        larger than the table it built -- ZCAF020 already enforces
017200*        the same 50-entry ceiling when the table is loaded, so this
017300*        should never actually fire in normal operation.
017400      IF  WS-ENTRY-COUNT > 50
017500          DISPLAY 'ZCAF030 - LIST COUNT EXCEEDS TABLE, TRUNCATED'
017600          MOVE 50 TO WS-ENTRY-COUNT.
017700 
017800      IF  WS-ENTRY-COUNT > ZERO
017900          PERFORM 2000-CHECK-MEMBERSHIP THRU 2000-EXIT.
018000 
018100*        The console trace (req 03-0198) only fires on a genuine miss,
018200*        never on a match -- ops wanted visibility into what gets
018300*        denied by a list check without switching on full request
018400*        trace for every request that passes.
018500      IF  NOT WS-MATCH-FOUND
018600          MOVE LK-CANDIDATE-VALUE TO WS-CANDIDATE-COPY
018700          DISPLAY 'ZCAF030 - NOT ON LIST: ' WS-CANDIDATE-PREVIEW.
018800 
018900      GOBACK.
019000 
019100*****************************************************************
019200* Scan the allow-list once, entry by entry, using the rule that *
019300* applies to the category being checked.                        *
019400*****************************************************************
019500 2000-CHECK-MEMBERSHIP.
019600*        Simple linear scan, stopping at the first hit -- allow-lists
019700*        top out at 50 entries so there is no benefit to anything
019800*        fancier, and the order entries were typed in policies.txt is
019900*        not significant so scanning front-to-back is as good as any
020000*        other order.
020100      MOVE 'N'                   TO WS-MATCH-SWITCH.
020200      SET  LK-LIST-IDX           TO 1.
020300      PERFORM 2010-CHECK-ONE-ENTRY THRU 2010-EXIT
020400              WITH TEST BEFORE
020500              UNTIL LK-LIST-IDX > WS-ENTRY-COUNT
020600                 OR WS-MATCH-FOUND.
020700 
020800      IF  WS-MATCH-FOUND
020900          SET  LK-RESULT-ALLOWED     TO TRUE.
021000 
021100 2000-EXIT.
021200     EXIT.
021300 
021400*****************************************************************
021500* Test the candidate value against one allow-list entry.        *
021600*****************************************************************
021700 2010-CHECK-ONE-ENTRY.
021800*        Only the domain category branches out to a separate wildcard
021900*        paragraph -- protocol and IP entries (the ELSE leg) are
022000*        always compared byte-for-byte, full 80-byte field to
022100*        80-byte field, with no special-case syntax of their own.
022200      IF  WS-CATEGORY-DOMAIN
022300          PERFORM 2020-CHECK-DOMAIN-ENTRY THRU 2020-EXIT
022400      ELSE
022500          IF  LK-LIST-ENTRY(LK-LIST-IDX) = LK-CANDIDATE-VALUE
022600              SET WS-MATCH-FOUND TO TRUE.
022700 
022800      SET  LK-LIST-IDX  UP BY 1.
022900 
023000 2010-EXIT.
023100     EXIT.
023200 
023300*****************************************************************
023400* Domain entries support the '*.suffix' wildcard form on top of *
023500* exact match.                                                  *
023600*****************************************************************
023700 2020-CHECK-DOMAIN-ENTRY.
023800*        Exact match is tried first and is cheaper than the wildcard
023900*        path -- most allow-list entries in practice are exact domain
024000*        names, not wildcard suffixes, so this ordering avoids the
024100*        length-scan overhead of 2030 on the common case.
024200      IF  LK-LIST-ENTRY(LK-LIST-IDX) = LK-CANDIDATE-VALUE
024300          SET WS-MATCH-FOUND     TO TRUE
024400      ELSE
024500      IF  LK-LIST-ENTRY(LK-LIST-IDX)(1:2) = WS-WILD-PREFIX
024600          PERFORM 2030-CHECK-WILDCARD-SUFFIX THRU 2030-EXIT.
024700 
024800 2020-EXIT.
024900     EXIT.
025000 
025100*****************************************************************
025200* '*.suffix' matches a target that is strictly longer than the  *
025300* suffix (the dot in '*.suffix' is part of the suffix text) and  *
025400* ends with it -- 'example.com' alone must NOT match '*.example. *
025500* com'.                                                          *
025600*****************************************************************
025700 2030-CHECK-WILDCARD-SUFFIX.
025800*        The list entry's byte 1 is the '*' and byte 2 is the dot --
025900*        (2:78) drops the '*' but keeps the dot, so WS-SUFFIX-TEXT
026000*        for '*.example.com' comes out as '.example.com', which is
026100*        exactly the text the candidate value must end with.
026200      MOVE SPACES                TO WS-SUFFIX-TEXT.
026300      MOVE LK-LIST-ENTRY(LK-LIST-IDX)(2:78) TO WS-SUFFIX-TEXT.
026400 
026500      MOVE WS-SUFFIX-TEXT         TO WS-LEN-WORK.
026600      PERFORM 2040-FIND-LENGTH    THRU 2040-EXIT.
026700      MOVE WS-LEN-RESULT           TO WS-SUFFIX-LEN.
026800 
026900      MOVE LK-CANDIDATE-VALUE     TO WS-LEN-WORK.
027000      PERFORM 2040-FIND-LENGTH    THRU 2040-EXIT.
027100      MOVE WS-LEN-RESULT           TO WS-DOMAIN-LEN.
027200 
027300*        The strict > below (not >=) is the 99-0356 fix -- it is what
027400*        keeps the bare suffix itself ('example.com') from matching
027500*        its own wildcard entry ('*.example.com'); WS-COMPARE-START
027600*        then lands on the byte right after where the leading dot of
027700*        the suffix must begin.
027800      IF  WS-DOMAIN-LEN > WS-SUFFIX-LEN
027900          COMPUTE WS-COMPARE-START = WS-DOMAIN-LEN - WS-SUFFIX-LEN
028000                                                     + 1
028100          IF  LK-CANDIDATE-VALUE(WS-COMPARE-START:WS-SUFFIX-LEN)
028200                           = WS-SUFFIX-TEXT(1:WS-SUFFIX-LEN)
028300              SET  WS-MATCH-FOUND TO TRUE.
028400 
028500 2030-EXIT.
028600     EXIT.
028700 
028800*****************************************************************
028900* Trailing non-space length of WS-LEN-WORK, scanned right to    *
029000* left one character at a time (no intrinsic FUNCTION LENGTH    *
029100* available on this compiler for a variable trim length).       *
029200*****************************************************************
029300 2040-FIND-LENGTH.
029400     SET  WS-LEN-IDX             TO 80.
029500     MOVE 80                     TO WS-LEN-RESULT.
029600     PERFORM 2050-CHECK-ONE-BYTE THRU 2050-EXIT
029700             WITH TEST BEFORE
029800             UNTIL WS-LEN-RESULT = ZERO
029900                OR WS-LEN-CHAR(WS-LEN-IDX) NOT = SPACE.
030000 
030100 2040-EXIT.
030200     EXIT.
030300 
030400*****************************************************************
030500* Step one position left while the current byte is a space.     *
030600*****************************************************************
030700 2050-CHECK-ONE-BYTE.
030800     IF  WS-LEN-CHAR(WS-LEN-IDX) = SPACE
030900         SUBTRACT 1              FROM WS-LEN-RESULT
031000         IF  WS-LEN-RESULT > ZERO
031100             SET WS-LEN-IDX      DOWN BY 1.
031200 
031300 2050-EXIT.
031400     EXIT.
