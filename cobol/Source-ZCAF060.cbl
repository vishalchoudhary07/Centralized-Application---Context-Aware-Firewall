000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZCAF060.
000300 AUTHOR. R D HALVORSEN.
000400 INSTALLATION. NETWORK SECURITY SYSTEMS - BATCH.
000500 DATE-WRITTEN. 03/24/89.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zCAF - z/OS Context-Aware Application Firewall.               *
001100*                                                               *
001200* ZCAF060 is the AlertEngine member.  CALLed once per request  *
001300* by ZCAF010, after ZCAF050 has logged the decision, to look   *
001400* for two heuristic conditions and append one pipe-delimited   *
001500* line to firewall_alerts.log for each one found:               *
001600*                                                                *
001700*   EXCESSIVE_DENIES - an app that has piled up 5 or more DENY  *
001800*   decisions of its own within the trailing 60 seconds.  Each  *
001900*   app's own denial timestamps are kept in a working-storage   *
002000*   queue that lives for the length of the run; old entries     *
002100*   drop out of the queue as they age past the 60-second        *
002200*   window, but the queue itself is never reset once an alert   *
002300*   fires, so a chronically noisy app keeps alerting.            *
002400*                                                                *
002500*   UNEXPECTED_PROTOCOL - flagged by scanning DR-REASON for the *
002600*   literal text 'protocol not allowed'.  ZCAF040 has never     *
002700*   phrased a protocol-violation reason that way (see its own   *
002800*   change log), so this condition is not expected to fire      *
002900*   against current output; it is carried here unchanged from   *
003000*   the original alert-rule request in case a future revision   *
003100*   of ZCAF040's wording brings the two back into line.          *
003200*                                                                *
003300* Only decisions of DENY are examined at all - an ALLOW carries *
003400* no alert-engine action of either kind.                         *
003500*                                                                *
003600* The alert file is opened and header-checked the same way      *
003700* ZCAF050 handles firewall_activity.log - see 1100 below.        *
003800*                                                                *
003900* Date       UserID    Description                              *
004000* ---------- --------  ---------------------------------------- *
004100* 032489     RDH       Original coding, request 89-0447.         *
004200* 091289     RDH       Denial-queue cap raised from 50 to 100    *
004300*                      entries per app after a false EXCESSIVE   *
004400*                      dry-up was traced to queue overflow       *
004500*                      during a load test, req 89-1188.          *
004600* 081798     RDH       Y2K remediation - alert timestamp now     *
004700*                      4-digit year throughout.  Req 98-2214.    *
004800* 030699     PJS       Millisecond field approximated from the   *
004900*                      TIME clock's hundredths digit, matching   *
005000*                      the fix already made in ZCAF050.  Req     *
005100*                      99-0142.                                  *
005200* 112301     KMO       App table raised from 50 to 200 entries   *
005300*                      to match ZCAFPOL's own app limit, req     *
005400*                      01-0940.                                  *
005500*                                                                *
005600*****************************************************************
005700*****************************************************************
005800* Compiled under this shop's usual OS/VS COBOL profile -- fixed *
005900* 80-column source, no intrinsic FUNCTIONs, numbered paragraphs *
006000* with PERFORM ... THRU ...-EXIT rather than scope terminators, *
006100* every counter/subscript declared COMP.  See house standards.  *
006200*****************************************************************
006300* Design note: ZCAF060 is the last member CALLed for a request  *
006400* -- ZCAF010's mainline invokes ZCAF040 for the decision, then   *
006500* ZCAF050 to log it, then this member to look for the two        *
006600* heuristic conditions above.  Like ZCAF050, WS-FIRST-CALL-SW    *
006700* is the only state this member carries from CALL to CALL for   *
006800* the file-open dance; the per-app denial queue in WS-APP-TABLE  *
006900* is the one piece of state that DOES persist and grow across    *
007000* the whole run, since the 60-second window has to look back     *
007100* across many prior requests to the same application.             *
007200*****************************************************************
007300 ENVIRONMENT DIVISION.
007400*****************************************************************
007500* C01 IS TOP-OF-FORM is carried in every member of this shop's  *
007600* compiles whether or not the member prints anything -- house    *
007700* standard SPECIAL-NAMES paragraph, left in for consistency.     *
007800*****************************************************************
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300*****************************************************************
008400* ALERTLOG is the JCL DDNAME for firewall_alerts.log.  Opened    *
008500* the same probe-then-EXTEND way ZCAF050 opens its own file --   *
008600* see 1100-OPEN-ALERT-LOG below for the header-line logic.        *
008700*****************************************************************
008800 FILE-CONTROL.
008900     SELECT ALERT-LOG       ASSIGN TO ALERTLOG
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS IS WS-ALERTLOG-STATUS.
009200 DATA DIVISION.
009300 FILE SECTION.
009400*****************************************************************
009500* AR-RECORD is sized to the 320-byte WS-ALERT-LINE built in      *
009600* 3000-WRITE-ALERT-RECORD -- wider than ZCAF050's activity-log    *
009700* record since ZA-DETAILS can itself run up to 200 bytes.         *
009800*****************************************************************
009900 FD  ALERT-LOG
010000     RECORDING MODE IS F.
010100 01  AR-RECORD                   PIC X(320).
010200 
010300 WORKING-STORAGE SECTION.
010400*****************************************************************
010500* DEFINE LOCAL VARIABLES                                        *
010600* The FILLER immediately below is this shop's storage-map        *
010700* landmark, the same convention ZCAF050 and every other member   *
010800* in this system uses -- a dump reader can find "ZCAF060 WORKING *
010900* STORAGE BEGINS" at the top of this member's data area without  *
011000* having to know any other data-name in the compile.              *
011100*****************************************************************
011200 01  FILLER                  PIC X(32)
011300                              VALUE 'ZCAF060 WORKING STORAGE BEGINS'.
011400 
011500*        Status 35 (file not found) is the signal 1100-OPEN-ALERT-LOG
011600*        uses to tell a brand-new alert log from one that already
011700*        exists from a prior run, exactly as ZCAF050 does for its own
011800*        activity log.
011900 01  WS-ALERTLOG-STATUS       PIC  X(02) VALUE SPACES.
012000     88  WS-ALERTLOG-OK             VALUE '00'.
012100     88  WS-ALERTLOG-NOT-FOUND      VALUE '35'.
012200 
012300*        WS-FIRST-CALL-SW and WS-NEED-HEADER-SW govern the one-time
012400*        file-open dance in 1100; WS-APP-FOUND-SW and
012500*        WS-APP-TRACKED-SW are working switches local to the
012600*        find-or-add scan in 2110-2112 and are reset at the top of
012700*        each of those paragraphs rather than carrying state between
012800*        calls.
012900 01  WS-SWITCHES.
013000     05  WS-FIRST-CALL-SW    PIC  X(01) VALUE 'Y'.
013100         88  WS-FIRST-CALL         VALUE 'Y'.
013200     05  WS-NEED-HEADER-SW   PIC  X(01) VALUE 'N'.
013300         88  WS-NEED-HEADER        VALUE 'Y'.
013400     05  WS-APP-FOUND-SW     PIC  X(01) VALUE 'N'.
013500         88  WS-APP-FOUND           VALUE 'Y'.
013600     05  WS-APP-TRACKED-SW   PIC  X(01) VALUE 'N'.
013700         88  WS-APP-TRACKED         VALUE 'Y'.
013800     05  FILLER              PIC  X(04) VALUE SPACES.
013900 
014000*****************************************************************
014100* ZCAF-ALERT-LOG-FIELDS is the record ZCAF060 builds field by   *
014200* field before concatenating it into WS-ALERT-LINE for the      *
014300* WRITE, the same pattern ZCAF050 follows for the activity log. *
014400*****************************************************************
014500 COPY ZCAFALT.
014600 
014700*****************************************************************
014800* Timestamp work fields, same shape as ZCAF050's, restated here *
014900* since this shop does not share procedure code between members *
015000* beyond an outright CALL.                                       *
015100*****************************************************************
015200 01  WS-RUN-DATE               PIC 9(08) VALUE ZERO.
015300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015400     05  WS-RUN-YYYY           PIC 9(04).
015500     05  WS-RUN-MM             PIC 9(02).
015600     05  WS-RUN-DD             PIC 9(02).
015700 
015800 01  WS-RUN-TIME               PIC 9(08) VALUE ZERO.
015900 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
016000     05  WS-RUN-HH             PIC 9(02).
016100     05  WS-RUN-MN             PIC 9(02).
016200     05  WS-RUN-SS             PIC 9(02).
016300     05  WS-RUN-CC             PIC 9(02).
016400 
016500 01  WS-MS-COMP                PIC S9(03) COMP VALUE ZERO.
016600 01  WS-MS-DISPLAY             PIC 9(03) VALUE ZERO.
016700 
016800 01  WS-TIMESTAMP-TEXT         PIC X(23) VALUE SPACES.
016900 
017000*****************************************************************
017100* WS-ALERT-LINE is the assembled record; the dump view below    *
017200* is a diagnostic preview only, shown on a WRITE failure.        *
017300*****************************************************************
017400 01  WS-ALERT-LINE             PIC X(320) VALUE SPACES.
017500 01  WS-ALERT-LINE-DUMP REDEFINES WS-ALERT-LINE.
017600     05  WS-ALERT-LINE-PREVIEW PIC X(80).
017700     05  FILLER                PIC X(240).
017800 
017900 01  WS-HEADER-LINE            PIC X(60) VALUE
018000     'TIMESTAMP | LEVEL | TYPE | APPLICATION | DETAILS'.
018100 
018200*****************************************************************
018300* ZA-DETAILS is built up to 200 bytes wide but usually shorter; *
018400* it is trimmed the same trailing-blank-scan way ZCAF050 trims  *
018500* ZL-REASON, since it too can carry embedded spaces.             *
018600*****************************************************************
018700 01  WS-DETAILS-COPY           PIC X(200) VALUE SPACES.
018800 01  WS-DETAILS-TABLE REDEFINES WS-DETAILS-COPY.
018900     05  WS-DETAILS-CHAR OCCURS 200 TIMES
019000                 INDEXED BY WS-DETAILS-IDX
019100                 PIC X(01).
019200 01  WS-DETAILS-LEN            PIC S9(04) COMP VALUE ZERO.
019300 
019400*****************************************************************
019500* UNEXPECTED_PROTOCOL scan.  See the program banner above -     *
019600* this literal has never yet matched a ZCAF040 reason string.    *
019700*****************************************************************
019800 01  WS-PROTOCOL-MATCH-COUNT   PIC S9(04) COMP VALUE ZERO.
019900 
020000*****************************************************************
020100* Per-app denial-timestamp queue.  Each app gets its own row,   *
020200* found or added by name; each row carries its own sliding      *
020300* window of DR-REQUEST-TIMESTAMP values from that app's own     *
020400* DENY decisions.  This table lives for the whole run - it is   *
020500* never cleared, only pruned entry by entry as timestamps age    *
020600* out of the 60-second window.                                   *
020700*****************************************************************
020800 01  WS-APP-COUNT              PIC 9(03) COMP VALUE ZERO.
020900 01  WS-APP-TABLE.
021000     05  WS-APP-ENTRY OCCURS 1 TO 200 TIMES
021100                 DEPENDING ON WS-APP-COUNT
021200                 INDEXED BY WS-APP-IDX.
021300         10  AT-APP-NAME       PIC X(40).
021400         10  AT-QUEUE-COUNT    PIC 9(03) COMP VALUE ZERO.
021500         10  AT-QUEUE-TS OCCURS 0 TO 100 TIMES
021600                     DEPENDING ON AT-QUEUE-COUNT
021700                     INDEXED BY AT-QUEUE-IDX AT-QUEUE-WRITE-IDX
021800                     PIC 9(15).
021900 
022000 01  WS-ORIGINAL-QUEUE-COUNT   PIC 9(03) COMP VALUE ZERO.
022100 01  WS-WINDOW-START           PIC S9(15) COMP VALUE ZERO.
022200 
022300*****************************************************************
022400* Left-trim of a 3-digit zero-suppressed count for use inside a *
022500* STRING, since no intrinsic FUNCTION is available on this      *
022600* compiler to do it for us.                                      *
022700*****************************************************************
022800 01  WS-COUNT-EDIT             PIC ZZ9.
022900 01  WS-COUNT-TEXT             PIC X(03) VALUE SPACES.
023000 
023100 LINKAGE SECTION.
023200 COPY ZCAFDEC.
023300 
023400 PROCEDURE DIVISION USING ZCAF-DECISION-AREA.
023500*****************************************************************
023600* Main process.                                                 *
023700*****************************************************************
023800     IF  WS-FIRST-CALL
023900         PERFORM 1100-OPEN-ALERT-LOG THRU 1100-EXIT
024000         MOVE 'N'                TO WS-FIRST-CALL-SW.
024100 
024200     IF  DR-DECISION-DENY
024300         PERFORM 2100-EXCESSIVE-DENIES-CHECK   THRU 2100-EXIT
024400         PERFORM 2200-UNEXPECTED-PROTOCOL-CHECK THRU 2200-EXIT.
024500 
024600     GOBACK.
024700 
024800*****************************************************************
024900* First CALL of the run - decide whether a header line is       *
025000* needed, then open the file EXTEND (append) for the rest of    *
025100* this run's writes.  Identical shape to ZCAF050's own 1100.     *
025200*****************************************************************
025300 1100-OPEN-ALERT-LOG.
025400*        The OPEN INPUT below is a throwaway probe, exactly as
025500*        ZCAF050 does for the activity log -- it exists only to
025600*        learn whether a header line is already on the file, never
025700*        to actually read alert data.
025800     MOVE 'N'                    TO WS-NEED-HEADER-SW.
025900     OPEN INPUT ALERT-LOG.
026000 
026100*        Status 35 means the file does not exist yet on this run's
026200*        DD allocation -- treat that the same as an existing but
026300*        empty file: both need the header line written once.
026400     IF  WS-ALERTLOG-NOT-FOUND
026500         MOVE 'Y'                TO WS-NEED-HEADER-SW
026600     ELSE
026700         READ ALERT-LOG
026800             AT END
026900                 MOVE 'Y'        TO WS-NEED-HEADER-SW.
027000 
027100*        Only close the probe open if it actually succeeded -- a
027200*        CLOSE against a file whose OPEN INPUT failed with status 35
027300*        is unnecessary and, on some allocations, itself an error.
027400     IF  NOT WS-ALERTLOG-NOT-FOUND
027500         CLOSE ALERT-LOG.
027600 
027700     OPEN EXTEND ALERT-LOG.
027800 
027900     IF  WS-NEED-HEADER
028000         WRITE AR-RECORD FROM WS-HEADER-LINE.
028100 
028200 1100-EXIT.
028300     EXIT.
028400 
028500*****************************************************************
028600* Append this DENY's timestamp to the app's own queue, prune    *
028700* anything older than 60 seconds, and alert if 5 or more of     *
028800* the app's own denials remain in the window.                    *
028900*****************************************************************
029000 2100-EXCESSIVE-DENIES-CHECK.
029100*        WS-APP-TRACKED comes back false only when the app table is
029200*        already full (see 2112 below) -- in that one case this
029300*        request's DENY is simply not counted toward any app's
029400*        excessive-denial total, rather than abending the run.
029500     PERFORM 2110-FIND-OR-ADD-APP THRU 2110-EXIT.
029600 
029700     IF  WS-APP-TRACKED
029800         PERFORM 2120-APPEND-TIMESTAMP        THRU 2120-EXIT
029900         PERFORM 2130-PRUNE-OLD-TIMESTAMPS    THRU 2130-EXIT
030000*                The threshold check runs AFTER pruning, so a queue
030100*                that drops below 5 once its old entries age out
030200*                will not fire an alert it would have fired a moment
030300*                earlier -- the alert reflects only what is still
030400*                within the trailing 60-second window right now.
030500         IF  AT-QUEUE-COUNT(WS-APP-IDX) NOT < 5
030600             PERFORM 2140-BUILD-EXCESSIVE-ALERT THRU 2140-EXIT
030700             PERFORM 3000-WRITE-ALERT-RECORD    THRU 3000-EXIT.
030800 
030900 2100-EXIT.
031000     EXIT.
031100 
031200*****************************************************************
031300* Linear scan of the app table by name - the table rarely runs  *
031400* past a few dozen rows in one batch, so no keyed access is      *
031500* worth the trouble here.                                        *
031600*****************************************************************
031700 2110-FIND-OR-ADD-APP.
031800*        Skip the scan entirely when the table is still empty -- an
031900*        empty-table PERFORM ... UNTIL would exit on its first test
032000*        anyway, but testing WS-APP-COUNT up front avoids setting an
032100*        index into a table with no rows even for one instant.
032200     MOVE 'N'                    TO WS-APP-FOUND-SW.
032300     IF  WS-APP-COUNT > ZERO
032400         SET WS-APP-IDX           TO 1
032500         PERFORM 2111-CHECK-ONE-APP-ENTRY THRU 2111-EXIT
032600                 WITH TEST BEFORE
032700                 UNTIL WS-APP-IDX > WS-APP-COUNT
032800                    OR WS-APP-FOUND.
032900 
033000     IF  WS-APP-FOUND
033100         SET WS-APP-TRACKED       TO TRUE
033200     ELSE
033300         PERFORM 2112-ADD-NEW-APP-ENTRY THRU 2112-EXIT.
033400 
033500 2110-EXIT.
033600     EXIT.
033700 
033800*        DR-APP-NAME arrives from ZCAFDEC already left-justified and
033900*        space-padded to 40 bytes, the same shape AT-APP-NAME is
034000*        declared in, so a straight equality test is safe here with
034100*        no separate trim step needed.
034200 2111-CHECK-ONE-APP-ENTRY.
034300     IF  AT-APP-NAME(WS-APP-IDX) = DR-APP-NAME
034400         SET WS-APP-FOUND          TO TRUE
034500     ELSE
034600         SET WS-APP-IDX UP BY 1.
034700 
034800 2111-EXIT.
034900     EXIT.
035000 
035100*****************************************************************
035200* A full app table (200 rows) is not expected in one run; if it *
035300* ever happens this shop's rule is to skip tracking that app     *
035400* rather than abend, and to say so on the console.                *
035500*****************************************************************
035600 2112-ADD-NEW-APP-ENTRY.
035700*        A brand-new row always starts with an empty queue -- the
035800*        MOVE ZERO here is what lets 2120-APPEND-TIMESTAMP below
035900*        assume AT-QUEUE-COUNT is always a valid subscript bound
036000*        rather than checking for an uninitialized OCCURS DEPENDING
036100*        ON table on every call.
036200     IF  WS-APP-COUNT < 200
036300         ADD 1                     TO WS-APP-COUNT
036400         SET WS-APP-IDX            TO WS-APP-COUNT
036500         MOVE DR-APP-NAME          TO AT-APP-NAME(WS-APP-IDX)
036600         MOVE ZERO                 TO AT-QUEUE-COUNT(WS-APP-IDX)
036700         SET WS-APP-TRACKED        TO TRUE
036800     ELSE
036900         MOVE 'N' TO WS-APP-TRACKED-SW
037000         DISPLAY 'ZCAF060 - APP TABLE FULL, DENY TRACKING SKIPPED '
037100                 'FOR: ' DR-APP-NAME.
037200 
037300 2112-EXIT.
037400     EXIT.
037500 
037600*****************************************************************
037700* A full per-app queue (100 entries) means the app is already   *
037800* well past the alert threshold - the timestamp is simply not   *
037900* recorded rather than growing the table further.                 *
038000*****************************************************************
038100 2120-APPEND-TIMESTAMP.
038200*        AT-QUEUE-WRITE-IDX is a separate index used only inside
038300*        2130's prune-and-compact logic below; this paragraph always
038400*        appends at AT-QUEUE-COUNT + 1, never at the write index, so
038500*        the two indices never collide against the same OCCURS table.
038600     IF  AT-QUEUE-COUNT(WS-APP-IDX) < 100
038700         ADD 1 TO AT-QUEUE-COUNT(WS-APP-IDX)
038800         SET AT-QUEUE-IDX          TO AT-QUEUE-COUNT(WS-APP-IDX)
038900         MOVE DR-REQUEST-TIMESTAMP
039000                     TO AT-QUEUE-TS(WS-APP-IDX, AT-QUEUE-IDX)
039100     ELSE
039200         DISPLAY 'ZCAF060 - DENY QUEUE FULL FOR APP: ' DR-APP-NAME.
039300 
039400 2120-EXIT.
039500     EXIT.
039600 
039700*****************************************************************
039800* Compact the queue in place, keeping only entries whose age is *
039900* within the trailing 60000 milliseconds of this request's own   *
040000* timestamp.  Surviving entries keep their original order.       *
040100*****************************************************************
040200 2130-PRUNE-OLD-TIMESTAMPS.
040300*        WS-ORIGINAL-QUEUE-COUNT is captured before the loop because
040400*        AT-QUEUE-COUNT itself is being rewritten as entries are
040500*        compacted out -- the scan must run over the queue's ORIGINAL
040600*        length, not a length that is shrinking under it mid-loop.
040700     MOVE AT-QUEUE-COUNT(WS-APP-IDX) TO WS-ORIGINAL-QUEUE-COUNT.
040800*        A window start below zero (this app's first few seconds of
040900*        the run) is harmless -- every stored timestamp is a positive
041000*        epoch-style value, so nothing before "start of time" is ever
041100*        mistaken for being inside the trailing 60-second window.
041200     COMPUTE WS-WINDOW-START = DR-REQUEST-TIMESTAMP - 60000.
041300 
041400     SET AT-QUEUE-WRITE-IDX      TO 1.
041500     SET AT-QUEUE-IDX            TO 1.
041600     PERFORM 2131-CHECK-ONE-TIMESTAMP THRU 2131-EXIT
041700             WITH TEST BEFORE
041800             UNTIL AT-QUEUE-IDX > WS-ORIGINAL-QUEUE-COUNT.
041900 
042000*        The final write index minus 1 is exactly the count of
042100*        surviving entries, since 2132 advances it once per entry
042200*        kept and never for one that is dropped.
042300     COMPUTE AT-QUEUE-COUNT(WS-APP-IDX) = AT-QUEUE-WRITE-IDX - 1.
042400 
042500 2130-EXIT.
042600     EXIT.
042700 
042800*        NOT < is used rather than >= for the same house-style reason
042900*        as the age comparisons elsewhere in this system -- it reads
043000*        the same on this compiler and matches how the shop's own
043100*        programmers have always phrased an inclusive lower bound.
043200 2131-CHECK-ONE-TIMESTAMP.
043300     IF  AT-QUEUE-TS(WS-APP-IDX, AT-QUEUE-IDX) NOT < WS-WINDOW-START
043400         PERFORM 2132-COMPACT-ONE-ENTRY THRU 2132-EXIT.
043500     SET AT-QUEUE-IDX UP BY 1.
043600 
043700 2131-EXIT.
043800     EXIT.
043900 
044000*****************************************************************
044100* Slide a surviving entry down to the write position (skipped   *
044200* when it is already there) and always step the write position   *
044300* forward one - this must happen every time this paragraph runs, *
044400* not only when the MOVE itself was needed.                       *
044500*****************************************************************
044600 2132-COMPACT-ONE-ENTRY.
044700     IF  AT-QUEUE-WRITE-IDX NOT = AT-QUEUE-IDX
044800         MOVE AT-QUEUE-TS(WS-APP-IDX, AT-QUEUE-IDX)
044900                 TO AT-QUEUE-TS(WS-APP-IDX, AT-QUEUE-WRITE-IDX).
045000     SET AT-QUEUE-WRITE-IDX UP BY 1.
045100 
045200 2132-EXIT.
045300     EXIT.
045400*        ZA-LEVEL, ZA-TYPE and ZA-APPLICATION are set here in this
045500*        paragraph and ZA-TIMESTAMP is filled later in
045600*        3000-WRITE-ALERT-RECORD once the record is actually about
045700*        to go out -- only ZA-DETAILS is built inline below.
045800 2140-BUILD-EXCESSIVE-ALERT.
045900     SET ZA-LEVEL-HIGH            TO TRUE.
046000     MOVE 'EXCESSIVE_DENIES'      TO ZA-TYPE.
046100     MOVE DR-APP-NAME             TO ZA-APPLICATION.
046200     PERFORM 2150-TRIM-QUEUE-COUNT THRU 2150-EXIT.
046300 
046400     MOVE SPACES                  TO ZA-DETAILS.
046500     STRING 'Application '''            DELIMITED BY SIZE
046600            DR-APP-NAME                 DELIMITED BY SPACE
046700            ''' has had '               DELIMITED BY SIZE
046800            WS-COUNT-TEXT               DELIMITED BY SPACE
046900            ' denied requests in the last 60 seconds.'
047000                                         DELIMITED BY SIZE
047100            INTO ZA-DETAILS.
047200 
047300 2140-EXIT.
047400     EXIT.
047500 
047600*****************************************************************
047700* AT-QUEUE-COUNT is a 3-digit COMP counter; zero-edit it and     *
047800* strip its leading fill so it prints as plain digits inside     *
047900* a sentence.  Never more than 3 positions since the queue is    *
048000* capped at 100.                                                  *
048100*****************************************************************
048200 2150-TRIM-QUEUE-COUNT.
048300*        WS-COUNT-EDIT's PIC ZZ9 zero-suppresses leading zeros with
048400*        blanks, so the three nested IFs below just walk left to
048500*        right looking for the first non-blank position and copy
048600*        from there -- a count of 1-9, 10-99 or 100 each lands on a
048700*        different branch but all three fall through to the same
048800*        WS-COUNT-TEXT result.
048900     MOVE AT-QUEUE-COUNT(WS-APP-IDX) TO WS-COUNT-EDIT.
049000     MOVE SPACES                     TO WS-COUNT-TEXT.
049100     IF  WS-COUNT-EDIT(1:1) NOT = SPACE
049200         MOVE WS-COUNT-EDIT           TO WS-COUNT-TEXT
049300     ELSE
049400     IF  WS-COUNT-EDIT(2:1) NOT = SPACE
049500         MOVE WS-COUNT-EDIT(2:2)      TO WS-COUNT-TEXT(1:2)
049600     ELSE
049700         MOVE WS-COUNT-EDIT(3:1)      TO WS-COUNT-TEXT(1:1).
049800 
049900 2150-EXIT.
050000     EXIT.
050100 
050200*****************************************************************
050300* Carried unchanged from the original alert-rule request - see  *
050400* the program banner for why this literal is not expected to     *
050500* match anything ZCAF040 actually writes to DR-REASON.            *
050600*****************************************************************
050700 2200-UNEXPECTED-PROTOCOL-CHECK.
050800*        INSPECT TALLYING FOR ALL counts every non-overlapping
050900*        occurrence of the literal in DR-REASON; in practice this
051000*        can only ever come back 0 or 1 since ZCAF040 builds a single
051100*        short reason string per decision, but the TALLYING count is
051200*        tested rather than a simple boolean so the logic still works
051300*        if a future ZCAF040 revision ever concatenates two reasons.
051400     MOVE ZERO                    TO WS-PROTOCOL-MATCH-COUNT.
051500     INSPECT DR-REASON TALLYING WS-PROTOCOL-MATCH-COUNT
051600             FOR ALL 'protocol not allowed'.
051700 
051800     IF  WS-PROTOCOL-MATCH-COUNT > ZERO
051900         PERFORM 2210-BUILD-PROTOCOL-ALERT THRU 2210-EXIT
052000         PERFORM 3000-WRITE-ALERT-RECORD   THRU 3000-EXIT.
052100 
052200 2200-EXIT.
052300     EXIT.
052400 
052500*        MEDIUM rather than HIGH severity here, matching the alert
052600*        rule's original request -- an unexpected protocol is worth a
052700*        record in the alert log but is judged less urgent than a
052800*        chronic pattern of denials from one application.
052900 2210-BUILD-PROTOCOL-ALERT.
053000     SET ZA-LEVEL-MEDIUM           TO TRUE.
053100     MOVE 'UNEXPECTED_PROTOCOL'    TO ZA-TYPE.
053200     MOVE DR-APP-NAME              TO ZA-APPLICATION.
053300 
053400     MOVE SPACES                   TO ZA-DETAILS.
053500     STRING 'Application '''             DELIMITED BY SIZE
053600            DR-APP-NAME                  DELIMITED BY SPACE
053700            ''' used protocol '''        DELIMITED BY SIZE
053800            DR-PROTOCOL                  DELIMITED BY SPACE
053900            ''' against domain '''       DELIMITED BY SIZE
054000            DR-TARGET-DOMAIN             DELIMITED BY SPACE
054100            '''.'                        DELIMITED BY SIZE
054200            INTO ZA-DETAILS.
054300 
054400 2210-EXIT.
054500     EXIT.
054600 
054700*****************************************************************
054800* yyyy-MM-dd HH:mm:ss.SSS - milliseconds approximated from the  *
054900* TIME clock's hundredths-of-a-second digit pair, the same as    *
055000* ZCAF050.  Restated here rather than shared, per the shop's     *
055100* practice of not calling one member's internals from another.   *
055200*****************************************************************
055300 2900-BUILD-ALERT-TIMESTAMP.
055400*        ACCEPT ... FROM DATE YYYYMMDD gives the 4-digit year directly
055500*        on this compiler, so no windowing logic is needed the way it
055600*        would be on a plain ACCEPT FROM DATE with a 2-digit year --
055700*        the Y2K entry in the change log above only had to fix the
055800*        display formatting, not the ACCEPT itself.
055900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
056000     ACCEPT WS-RUN-TIME FROM TIME.
056100*        WS-RUN-CC is hundredths of a second (00-99); multiplying by
056200*        10 approximates milliseconds since this hardware's TIME
056300*        clock has no finer resolution available to COBOL -- the same
056400*        approximation ZCAF050 uses for its own activity-log stamps.
056500     COMPUTE WS-MS-COMP = WS-RUN-CC * 10.
056600     MOVE WS-MS-COMP               TO WS-MS-DISPLAY.
056700 
056800     MOVE SPACES                   TO WS-TIMESTAMP-TEXT.
056900     STRING WS-RUN-YYYY '-' WS-RUN-MM '-' WS-RUN-DD ' '
057000            WS-RUN-HH   ':' WS-RUN-MN ':' WS-RUN-SS '.'
057100            WS-MS-DISPLAY
057200            DELIMITED BY SIZE
057300            INTO WS-TIMESTAMP-TEXT.
057400 
057500 2900-EXIT.
057600     EXIT.
057700 
057800*****************************************************************
057900* Trailing non-space length of ZA-DETAILS, scanned right to     *
058000* left one character at a time - same idiom used throughout      *
058100* this system wherever a variable-text field has to be trimmed   *
058200* without an intrinsic FUNCTION LENGTH.                           *
058300*****************************************************************
058400 2910-FIND-DETAILS-LENGTH.
058500*        Starts at the full 200-byte width and scans backward, so a
058600*        ZA-DETAILS that fills the whole field never touches the
058700*        loop body at all -- the UNTIL condition is satisfied on the
058800*        very first test.
058900     SET  WS-DETAILS-IDX           TO 200.
059000     MOVE 200                      TO WS-DETAILS-LEN.
059100     PERFORM 2911-CHECK-ONE-DETAILS-BYTE THRU 2911-EXIT
059200             WITH TEST BEFORE
059300             UNTIL WS-DETAILS-LEN = ZERO
059400                OR WS-DETAILS-CHAR(WS-DETAILS-IDX) NOT = SPACE.
059500 
059600 2910-EXIT.
059700     EXIT.
059800 
059900*        The index only steps down while WS-DETAILS-LEN still has
060000*        room to shrink -- guarding the SET keeps the index from
060100*        walking below subscript 1 on an all-blank ZA-DETAILS, which
060200*        would otherwise be an out-of-bounds reference on the next
060300*        loop test.
060400 2911-CHECK-ONE-DETAILS-BYTE.
060500     IF  WS-DETAILS-CHAR(WS-DETAILS-IDX) = SPACE
060600         SUBTRACT 1                FROM WS-DETAILS-LEN
060700         IF  WS-DETAILS-LEN > ZERO
060800             SET WS-DETAILS-IDX    DOWN BY 1.
060900 
061000 2911-EXIT.
061100     EXIT.
061200 
061300*****************************************************************
061400* Build the timestamp, trim ZA-DETAILS, concatenate and write.  *
061500* A non-zero status here is treated as a console warning only,  *
061600* the same way ZCAF050 treats a failed activity-log write.       *
061700*****************************************************************
061800 3000-WRITE-ALERT-RECORD.
061900*        Both 2140 and 2210 above call this same paragraph once their
062000*        own ZA- fields are already filled in -- the timestamp is
062100*        deliberately stamped here, at write time, rather than back
062200*        in either builder paragraph, so it reflects the moment the
062300*        alert actually goes out, not the moment the condition was
062400*        first detected a few instructions earlier.
062500     PERFORM 2900-BUILD-ALERT-TIMESTAMP THRU 2900-EXIT.
062600     MOVE WS-TIMESTAMP-TEXT        TO ZA-TIMESTAMP.
062700 
062800     MOVE ZA-DETAILS               TO WS-DETAILS-COPY.
062900     PERFORM 2910-FIND-DETAILS-LENGTH THRU 2910-EXIT.
063000*        A zero-length reference modifier is invalid on this
063100*        compiler, so an all-blank ZA-DETAILS is floored to a length
063200*        of 1 -- the STRING below then copies a single blank rather
063300*        than raising a reference-modification error.
063400     IF  WS-DETAILS-LEN = ZERO
063500         MOVE 1                    TO WS-DETAILS-LEN.
063600 
063700     MOVE SPACES                   TO WS-ALERT-LINE.
063800     STRING ZA-TIMESTAMP             DELIMITED BY SIZE
063900            ' | '                    DELIMITED BY SIZE
064000            ZA-LEVEL                 DELIMITED BY SPACE
064100            ' | '                    DELIMITED BY SIZE
064200            ZA-TYPE                  DELIMITED BY SPACE
064300            ' | '                    DELIMITED BY SIZE
064400            ZA-APPLICATION           DELIMITED BY SPACE
064500            ' | '                    DELIMITED BY SIZE
064600            ZA-DETAILS(1:WS-DETAILS-LEN) DELIMITED BY SIZE
064700            INTO WS-ALERT-LINE.
064800 
064900     WRITE AR-RECORD FROM WS-ALERT-LINE.
065000     IF  NOT WS-ALERTLOG-OK
065100         DISPLAY 'ZCAF060 - WRITE TO ALERTLOG FAILED, STATUS = '
065200                 WS-ALERTLOG-STATUS
065300         DISPLAY 'ZCAF060 - LINE WAS: ' WS-ALERT-LINE-PREVIEW.
065400 
065500 3000-EXIT.
065600     EXIT.
