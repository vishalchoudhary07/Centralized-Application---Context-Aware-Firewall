000100*****************************************************************
000200* ZCAFREQ  -  zCAF Network Access Request record.               *
000300*                                                                *
000400* One inbound application network-access attempt, as handed to  *
000500* the batch evaluation engine by whatever front end captured    *
000600* it (packet-capture front end and the operator display are     *
000700* out of scope for this member -- see the zCAF System Guide).   *
000800*                                                                *
000900* Fixed 196-byte line-sequential record, one per request, in    *
001000* arrival order.  No key -- the file is processed strictly in   *
001100* the order the requests were captured.                         *
001200*****************************************************************
001300 01  ZCAF-REQUEST-RECORD.
001400     05  ZR-APP-NAME             PIC  X(40).
001500     05  ZR-TARGET-DOMAIN        PIC  X(80).
001600     05  ZR-TARGET-IP            PIC  X(45).
001700     05  ZR-PROTOCOL             PIC  X(10).
001800     05  ZR-PORT                 PIC  9(05).
001900     05  ZR-REQUEST-TIMESTAMP    PIC  9(15).
002000     05  FILLER                  PIC  X(01) VALUE SPACE.
