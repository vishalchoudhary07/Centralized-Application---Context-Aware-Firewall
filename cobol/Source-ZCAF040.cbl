000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZCAF040.
000300 AUTHOR. R D HALVORSEN.
000400 INSTALLATION. NETWORK SECURITY SYSTEMS - BATCH.
000500 DATE-WRITTEN. 03/20/89.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* Compiled under this shop's usual OS/VS COBOL profile -- fixed  *
001000* 80-column source, no intrinsic FUNCTIONs, numbered paragraphs  *
001100* with PERFORM ... THRU ... -EXIT rather than scope terminators, *
001200* every counter/subscript declared COMP.  See house standards.   *
001300*****************************************************************
001400*                                                               *
001500* zCAF - z/OS Context-Aware Application Firewall.               *
001600*                                                               *
001700* ZCAF040 is the FirewallAgent member -- the decision engine.   *
001800* CALLed once per NETWORK-REQUEST by ZCAF010.  Looks the        *
001900* request's application up in the policy table built by         *
002000* ZCAF020, applies the DECIDE-REQUEST rule below, and returns    *
002100* DECISION ("ALLOW"/"DENY") plus a REASON string in the shared    *
002200* ZCAF-DECISION-AREA.  Does not itself write to any log -- that  *
002300* is ZCAF050's and ZCAF060's job, both of which run from the     *
002400* decision this member produced.                                 *
002500*                                                                *
002600* DECIDE-REQUEST, in order:                                      *
002700*   1. No policy on file for the app -- DENY on the shop's fixed *
002800*      global default, reason names the app.                    *
002900*   2. Policy on file -- check domain/protocol/IP against the    *
003000*      app's own allow-lists (a category with no list configured *
003100*      cannot be violated).  Any violated category -- DENY,      *
003200*      reason lists every violated category.                     *
003300*   3. No category violated, but the app defined at least one    *
003400*      allow-list -- ALLOW, "matches defined policy rules".      *
003500*   4. No category violated and the app defined no allow-lists   *
003600*      at all -- fall back to the app's own DEFAULT-ACTION.      *
003700*                                                                *
003800* Date       UserID    Description                              *
003900* ---------- --------  ---------------------------------------- *
004000* 032089     RDH       Original coding, request 89-0447.         *
004100* 100489     RDH       Reason text now names every violated      *
004200*                      category, not just the first found.       *
004300* 052291     KMO       App-name lookup changed to linear scan of *
004400*                      the in-memory table, req 91-118 (was a    *
004500*                      VSAM KSDS lookup in the prototype).       *
004600* 081798     RDH       Y2K remediation - startup banner date now *
004700*                      4-digit.  Req 98-2214.                    *
004800* 031600     KMO       App-default branch now writes its own     *
004900*                      REASON text distinct from the no-policy-  *
005000*                      found case, req 00-0187 (both had read    *
005100*                      identically).                             *
005200* 071502     TLB       Category evaluation order fixed at domain,*
005300*                      protocol, IP so REASON always lists       *
005400*                      violations in the same order, req 02-0603.*
005500*                                                                *
005600* Design note: the policy table PT-APP-COUNT this shop budgets  *
005700* for is 200 apps, small enough that ZCAF040 never bothered with*
005800* a keyed lookup -- 2010-FIND-APP-POLICY does a straight linear *
005900* scan and falls out the moment WS-POLICY-FOUND flips on.        *
006000* Domain/protocol/IP membership itself is not this member's     *
006100* business -- exact-match, wildcard-suffix and case-folding      *
006200* logic all live in the generic ZCAF030 member, CALLed once per *
006300* category against an 80-byte-per-entry staging list built      *
006400* fresh here since the three categories sit at three different  *
006500* native widths on PT-APP-ENTRY (domain 80, protocol 10, IP 45).*
006600*                                                                *
006700* ZCAF040 never writes to REQUEST-LOG-FILE or ALERT-LOG-FILE     *
006800* itself.  It hands back DECISION and REASON in the shared      *
006900* ZCAF-DECISION-AREA and lets ZCAF010 route that area on to      *
007000* ZCAF050 (logging) and ZCAF060 (alerting) after this CALL       *
007100* returns -- keeps the three concerns in three small members     *
007200* instead of one large one, the shop's usual house style.        *
007300*                                                                *
007400*****************************************************************
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 DATA DIVISION.
008000 WORKING-STORAGE SECTION.
008100*****************************************************************
008200* DEFINE LOCAL VARIABLES                                        *
008300*****************************************************************
008400 01  FILLER                  PIC X(32)
008500                              VALUE 'ZCAF040 WORKING STORAGE BEGINS'.
008600 
008700*****************************************************************
008800* CALLed once per request, but the run-date startup banner only  *
008900* belongs on the console once per job step -- WS-FIRST-CALL-SW   *
009000* flips off after the first CALL and stays off for the rest of   *
009100* the run.  ZCAF040 has no PROCEDURE DIVISION USING linkage back *
009200* to a "first time" flag, so this switch is how it remembers.    *
009300*****************************************************************
009400 01  WS-FIRST-CALL-SWITCH     PIC  X(01) VALUE 'Y'.
009500     88  WS-FIRST-CALL              VALUE 'Y'.
009600 
009700 01  WS-STARTUP-DATE          PIC 9(08) VALUE ZERO.
009800 01  WS-STARTUP-DATE-R REDEFINES WS-STARTUP-DATE.
009900     05  WS-STARTUP-YYYY      PIC 9(04).
010000     05  WS-STARTUP-MM        PIC 9(02).
010100     05  WS-STARTUP-DD        PIC 9(02).
010200 
010300*****************************************************************
010400* Set by 2010-FIND-APP-POLICY, tested by 2000-DECIDE-REQUEST to   *
010500* pick the no-policy-on-file branch versus the normal evaluation. *
010600*****************************************************************
010700 01  WS-POLICY-FOUND-SWITCH   PIC  X(01) VALUE 'N'.
010800     88  WS-POLICY-FOUND            VALUE 'Y'.
010900 
011000*****************************************************************
011100* One switch per category plus a fourth flag for "the app       *
011200* defined at least one allow-list of any kind" -- 2200 sets all   *
011300* four before testing PT-xxx-COUNT for each category in turn.    *
011400* The REDEFINES table view lets 2400-NO-VIOLATION's caller test   *
011500* "any category failed" without three separate IF tests, though  *
011600* nothing here currently walks the table that way -- carried     *
011700* over from the shop's usual four-flags-plus-table habit so a    *
011800* future fifth category slots in without a new record shape.     *
011900*****************************************************************
012000 01  WS-DECISION-FLAGS.
012100     05  WS-DOMAIN-OK-SW      PIC  X(01) VALUE 'Y'.
012200         88  WS-DOMAIN-OK           VALUE 'Y'.
012300     05  WS-PROTOCOL-OK-SW    PIC  X(01) VALUE 'Y'.
012400         88  WS-PROTOCOL-OK         VALUE 'Y'.
012500     05  WS-IP-OK-SW          PIC  X(01) VALUE 'Y'.
012600         88  WS-IP-OK               VALUE 'Y'.
012700     05  WS-HAS-RULES-SW      PIC  X(01) VALUE 'N'.
012800         88  WS-HAS-ANY-RULES       VALUE 'Y'.
012900 01  WS-DECISION-FLAGS-TABLE REDEFINES WS-DECISION-FLAGS.
013000     05  WS-DECISION-FLAG OCCURS 4 TIMES
013100                 INDEXED BY WS-FLAG-IDX
013200                 PIC X(01).
013300 
013400*****************************************************************
013500* Staging area for the 80-byte-per-entry table ZCAF030 expects. *
013600* Built fresh for whichever category is currently being tested   *
013700* since domain/protocol/IP entries are three different widths.   *
013800* 50 entries is the largest of the three OCCURS clauses on        *
013900* PT-APP-ENTRY (domain and IP both allow 50; protocol only 20,    *
014000* truncated at load time by ZCAF020) -- the staging table is      *
014100* sized to the largest case and simply runs short for protocol.  *
014200*****************************************************************
014300 01  WS-CANDIDATE-STAGE        PIC X(80) VALUE SPACES.
014400 01  WS-CATEGORY-CODE          PIC X(01) VALUE SPACES.
014500 01  WS-STAGE-COUNT            PIC 9(03) COMP VALUE ZERO.
014600 01  WS-STAGE-TABLE.
014700     05  WS-STAGE-ENTRY OCCURS 50 TIMES
014800                 INDEXED BY WS-STAGE-IDX
014900                 PIC X(80).
015000*        WS-STAGE-DUMP is a diagnostic view only -- it lets the
015100*        2210/2220/2230 failure DISPLAYs show the first staged
015200*        entry as flat text without an OCCURS subscript, since
015300*        DISPLAY cannot address a table entry by literal offset.
015400 01  WS-STAGE-DUMP REDEFINES WS-STAGE-TABLE
015500                          PIC X(4000).
015600 01  WS-MEMBERSHIP-RESULT      PIC X(01) VALUE 'N'.
015700     88  WS-MEMBERSHIP-ALLOWED       VALUE 'Y'.
015800     88  WS-MEMBERSHIP-DENIED        VALUE 'N'.
015900 
016000*****************************************************************
016100* One-byte category codes passed to ZCAF030 as LK-CATEGORY-CODE *
016200* so a single generic member can serve all three list types --   *
016300* named constants here rather than literal 'D'/'P'/'I' at each   *
016400* CALL site, so a mis-typed code shows up as a compile error on  *
016500* the data name instead of a silent wrong-category bug at run.   *
016600*****************************************************************
016700 01  WS-CATEGORY-DOMAIN-CODE   PIC X(01) VALUE 'D'.
016800 01  WS-CATEGORY-PROTOCOL-CODE PIC X(01) VALUE 'P'.
016900 01  WS-CATEGORY-IP-CODE       PIC X(01) VALUE 'I'.
017000 
017100*****************************************************************
017200* Reason-text assembly work area.  WS-REASON-PTR is the STRING    *
017300* pointer 2300-BUILD-VIOLATION-REASON and its three 231x-APPEND   *
017400* sub-paragraphs share to build up a multi-category reason        *
017500* sentence one clause at a time -- reset to 1 at the start of     *
017600* 2300 before the first STRING, then left where each STRING       *
017700* leaves it for the next clause to pick up from.                  *
017800*****************************************************************
017900 01  WS-REASON-TEXT            PIC X(200) VALUE SPACES.
018000 01  WS-REASON-PTR             PIC S9(04) COMP VALUE 1.
018100 
018200*****************************************************************
018300* Request, policy table and decision area are all LINKAGE only  *
018400* -- ZCAF040 keeps none of them in its own working storage,     *
018500* they are shared BY REFERENCE with ZCAF010 across every CALL,   *
018600* the same three copybooks ZCAF010 itself carries in its own      *
018700* WORKING-STORAGE SECTION so the two members agree on layout      *
018800* without either one owning a private copy of the record.         *
018900*****************************************************************
019000 
019100 LINKAGE SECTION.
019200 COPY ZCAFREQ.
019300 COPY ZCAFPOL.
019400 COPY ZCAFDEC.
019500 
019600 PROCEDURE DIVISION USING ZCAF-REQUEST-RECORD
019700                           ZCAF-POLICY-TABLE
019800                           ZCAF-DECISION-AREA.
019900*****************************************************************
020000* Main process.  Called once per NETWORK-REQUEST, never once per *
020100* run, so the copy-down of the request fields into DR-xxx below  *
020200* has to happen on every entry -- there is no run-level init     *
020300* paragraph the way a batch driver like ZCAF010 would have one.  *
020400* GOBACK, not STOP RUN -- this member returns control to its     *
020500* caller rather than ending the job step.                        *
020600*****************************************************************
020700     IF  WS-FIRST-CALL
020800         ACCEPT WS-STARTUP-DATE FROM DATE YYYYMMDD
020900         DISPLAY 'ZCAF040 - FIREWALL AGENT ACTIVE, RUN DATE '
021000                 WS-STARTUP-YYYY '-' WS-STARTUP-MM '-'
021100                 WS-STARTUP-DD
021200         MOVE 'N'              TO WS-FIRST-CALL-SWITCH.
021300 
021400*        Copy the request fields ZCAF050/ZCAF060 will need forward
021500*        into ZCAF-DECISION-AREA before DECIDE-REQUEST runs -- the
021600*        DR-DECISION and DR-REASON fields below are set later by
021700*        2000-DECIDE-REQUEST and its sub-paragraphs, not here.
021800     MOVE ZR-APP-NAME          TO DR-APP-NAME.
021900     MOVE ZR-TARGET-DOMAIN     TO DR-TARGET-DOMAIN.
022000     MOVE ZR-TARGET-IP         TO DR-TARGET-IP.
022100     MOVE ZR-PROTOCOL          TO DR-PROTOCOL.
022200     MOVE ZR-PORT              TO DR-PORT.
022300     MOVE ZR-REQUEST-TIMESTAMP TO DR-REQUEST-TIMESTAMP.
022400 
022500     PERFORM 2000-DECIDE-REQUEST THRU 2000-EXIT.
022600 
022700     GOBACK.
022800 
022900*****************************************************************
023000* DECIDE-REQUEST rule -- the four numbered steps from the header *
023100* comment above, dispatched here in order:                       *
023200*   2010 looks the app up; no match falls straight to 2100.       *
023300*   2200 tests whichever of domain/protocol/IP the app actually   *
023400*        configured; a category with nothing configured is        *
023500*        left WS-xxx-OK and cannot fail the request.               *
023600*   2400 runs when nothing failed (ALLOW-by-rules or fall back    *
023700*        to DEFAULT-ACTION); 2300 runs when something did (DENY,  *
023800*        naming every violated category in the reason text).      *
023900*****************************************************************
024000 2000-DECIDE-REQUEST.
024100     PERFORM 2010-FIND-APP-POLICY THRU 2010-EXIT.
024200 
024300     IF  NOT WS-POLICY-FOUND
024400         PERFORM 2100-NO-POLICY-FOUND    THRU 2100-EXIT
024500     ELSE
024600         PERFORM 2200-EVALUATE-CATEGORIES THRU 2200-EXIT
024700         IF  WS-DOMAIN-OK AND WS-PROTOCOL-OK AND WS-IP-OK
024800             PERFORM 2400-NO-VIOLATION       THRU 2400-EXIT
024900         ELSE
025000             PERFORM 2300-BUILD-VIOLATION-REASON THRU 2300-EXIT.
025100 
025200 2000-EXIT.
025300     EXIT.
025400 
025500*****************************************************************
025600* Linear scan of the in-memory policy table by APP-NAME.  The   *
025700* table is small enough (200 apps max) that this shop never     *
025800* bothered with a keyed VSAM lookup for it.                     *
025900*****************************************************************
026000*        Reset before every scan -- ZCAF040 is CALLed fresh on   *
026100*        each request, so a stale 'Y' from the prior request     *
026200*        would short-circuit this one against the wrong app.     *
026300 2010-FIND-APP-POLICY.
026400     MOVE 'N'                   TO WS-POLICY-FOUND-SWITCH.
026500     IF  PT-APP-COUNT > ZERO
026600         SET  PT-APP-IDX         TO 1
026700         PERFORM 2011-CHECK-ONE-APP THRU 2011-EXIT
026800                 WITH TEST BEFORE
026900                 UNTIL PT-APP-IDX > PT-APP-COUNT
027000                    OR WS-POLICY-FOUND.
027100 
027200 2010-EXIT.
027300     EXIT.
027400 
027500*****************************************************************
027600* Compare one table entry's app name to the request's.  On a     *
027700* match, PT-APP-IDX is left pointing at the matching entry --     *
027800* every paragraph downstream of this CALL (2200, 2210, 2220,      *
027900* 2230, 2400) relies on PT-APP-IDX staying put once              *
028000* WS-POLICY-FOUND flips on, so nothing here resets it.            *
028100*****************************************************************
028200 2011-CHECK-ONE-APP.
028300     IF  PT-APP-NAME(PT-APP-IDX) = ZR-APP-NAME
028400         MOVE 'Y'                TO WS-POLICY-FOUND-SWITCH
028500     ELSE
028600         SET  PT-APP-IDX         UP BY 1.
028700 
028800 2011-EXIT.
028900     EXIT.
029000 
029100*****************************************************************
029200* No policy on file for this app -- fall back to the fixed      *
029300* global default (always DENY).  PT-GLOBAL-DEFAULT is set once   *
029400* by ZCAF020 when it loads policies.txt and never changes for    *
029500* the life of the run, so this branch reads it straight out of   *
029600* the shared ZCAF-POLICY-TABLE rather than keeping its own copy. *
029700*****************************************************************
029800 2100-NO-POLICY-FOUND.
029900     SET  DR-DECISION-DENY      TO TRUE.
030000     MOVE SPACES                TO DR-REASON.
030100     STRING 'No policy defined for app '''  DELIMITED BY SIZE
030200            ZR-APP-NAME                     DELIMITED BY SPACE
030300            '''. Applying global default: ' DELIMITED BY SIZE
030400            PT-GLOBAL-DEFAULT               DELIMITED BY SPACE
030500            INTO DR-REASON.
030600 
030700 2100-EXIT.
030800     EXIT.
030900 
031000*****************************************************************
031100* Evaluate the three categories against the app's own policy.   *
031200* A category with no allow-list configured cannot be violated.  *
031300* WS-HAS-RULES-SW ends up 'Y' the moment any one PT-xxx-COUNT is *
031400* positive, regardless of whether that category's own check      *
031500* passes or fails -- 2400-NO-VIOLATION uses it only to decide     *
031600* ALLOW-by-rules versus fall-back-to-DEFAULT-ACTION, never to     *
031700* decide the ALLOW/DENY split itself.                             *
031800*****************************************************************
031900 2200-EVALUATE-CATEGORIES.
032000     MOVE 'Y'                   TO WS-DOMAIN-OK-SW
032100                                    WS-PROTOCOL-OK-SW
032200                                    WS-IP-OK-SW.
032300     MOVE 'N'                   TO WS-HAS-RULES-SW.
032400 
032500*        Domain, then protocol, then IP -- fixed order (req
032600*        02-0603) so 2300's reason text below always lists a
032700*        multi-category violation the same way run to run.
032800     IF  PT-DOMAIN-COUNT(PT-APP-IDX) > ZERO
032900         MOVE 'Y'                TO WS-HAS-RULES-SW
033000         PERFORM 2210-CHECK-DOMAIN   THRU 2210-EXIT.
033100 
033200     IF  PT-PROTOCOL-COUNT(PT-APP-IDX) > ZERO
033300         MOVE 'Y'                TO WS-HAS-RULES-SW
033400         PERFORM 2220-CHECK-PROTOCOL THRU 2220-EXIT.
033500 
033600     IF  PT-IP-COUNT(PT-APP-IDX) > ZERO
033700         MOVE 'Y'                TO WS-HAS-RULES-SW
033800         PERFORM 2230-CHECK-IP       THRU 2230-EXIT.
033900 
034000 2200-EXIT.
034100     EXIT.
034200 
034300*****************************************************************
034400* Stage the app's domain list at 80 bytes/entry (its native      *
034500* width already) and ask ZCAF030 whether the target domain is    *
034600* a member, exact or wildcard.  ZCAF030 does not know the        *
034700* concept of "app" at all -- it only ever sees a candidate value, *
034800* a category code and a flat staging list, so the app-specific    *
034900* framing of "the app's own domain list" happens entirely here.  *
035000*****************************************************************
035100 2210-CHECK-DOMAIN.
035200     MOVE PT-DOMAIN-COUNT(PT-APP-IDX) TO WS-STAGE-COUNT.
035300     SET  WS-STAGE-IDX                TO 1.
035400     PERFORM 2211-STAGE-ONE-DOMAIN THRU 2211-EXIT
035500             WITH TEST BEFORE
035600             UNTIL WS-STAGE-IDX > WS-STAGE-COUNT.
035700 
035800*        WS-CANDIDATE-STAGE/WS-CATEGORY-CODE/WS-STAGE-COUNT/
035900*        WS-STAGE-TABLE/WS-MEMBERSHIP-RESULT are the fixed
036000*        five-parameter contract every category CALLs ZCAF030
036100*        with -- same order, same five fields, domain/protocol/IP.
036200     MOVE ZR-TARGET-DOMAIN         TO WS-CANDIDATE-STAGE.
036300     MOVE WS-CATEGORY-DOMAIN-CODE  TO WS-CATEGORY-CODE.
036400     CALL 'ZCAF030' USING WS-CANDIDATE-STAGE
036500                           WS-CATEGORY-CODE
036600                           WS-STAGE-COUNT
036700                           WS-STAGE-TABLE
036800                           WS-MEMBERSHIP-RESULT.
036900 
037000*        Console dump on failure only -- an allowed domain is the
037100*        expected case and would just add console noise on every
037200*        single request if it displayed the list too.
037300     IF  NOT WS-MEMBERSHIP-ALLOWED
037400         MOVE 'N'                   TO WS-DOMAIN-OK-SW
037500         DISPLAY 'ZCAF040 - DOMAIN CHECK FAILED, LIST WAS: '
037600                 WS-STAGE-DUMP(1:80).
037700 
037800 2210-EXIT.
037900     EXIT.
038000 
038100*****************************************************************
038200* Copy one PT-DOMAIN entry into the 80-byte staging slot at the  *
038300* same subscript -- domains are already 80 bytes wide on the     *
038400* policy table so no padding is needed, unlike protocol and IP.  *
038500*****************************************************************
038600 2211-STAGE-ONE-DOMAIN.
038700     MOVE PT-DOMAIN(PT-APP-IDX, WS-STAGE-IDX)
038800                          TO WS-STAGE-ENTRY(WS-STAGE-IDX).
038900     SET  WS-STAGE-IDX    UP BY 1.
039000 
039100 2211-EXIT.
039200     EXIT.
039300 
039400*****************************************************************
039500* Protocol entries are only 10 bytes wide -- pad each into an   *
039600* 80-byte staging slot before the CALL.  ALLOWED-PROTOCOLS was   *
039700* folded to upper case at load time by ZCAF020, so the request's  *
039800* own protocol value has to be folded here too before the CALL   *
039900* or a lower-case request protocol would never match.             *
040000*****************************************************************
040100 2220-CHECK-PROTOCOL.
040200     MOVE PT-PROTOCOL-COUNT(PT-APP-IDX) TO WS-STAGE-COUNT.
040300     SET  WS-STAGE-IDX                  TO 1.
040400     PERFORM 2221-STAGE-ONE-PROTOCOL THRU 2221-EXIT
040500             WITH TEST BEFORE
040600             UNTIL WS-STAGE-IDX > WS-STAGE-COUNT.
040700 
040800*        Case-fold the candidate to match the case-folded table --
040900*        INSPECT CONVERTING is the shop's usual upper-case idiom,
041000*        same one ZCAF020 uses when it builds the protocol list.
041100     MOVE ZR-PROTOCOL                TO WS-CANDIDATE-STAGE.
041200     INSPECT WS-CANDIDATE-STAGE
041300             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
041400                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
041500     MOVE WS-CATEGORY-PROTOCOL-CODE  TO WS-CATEGORY-CODE.
041600     CALL 'ZCAF030' USING WS-CANDIDATE-STAGE
041700                           WS-CATEGORY-CODE
041800                           WS-STAGE-COUNT
041900                           WS-STAGE-TABLE
042000                           WS-MEMBERSHIP-RESULT.
042100 
042200*        Same failure-only console dump pattern as 2210 above.
042300     IF  NOT WS-MEMBERSHIP-ALLOWED
042400         MOVE 'N'                   TO WS-PROTOCOL-OK-SW
042500         DISPLAY 'ZCAF040 - PROTOCOL CHECK FAILED, LIST WAS: '
042600                 WS-STAGE-DUMP(1:80).
042700 
042800 2220-EXIT.
042900     EXIT.
043000 
043100*****************************************************************
043200* PT-PROTOCOL is only 10 bytes wide -- clear the 80-byte slot     *
043300* first so the unused 70 bytes read as spaces, then move the     *
043400* protocol into the leading 10 via reference modification.       *
043500*****************************************************************
043600 2221-STAGE-ONE-PROTOCOL.
043700     MOVE SPACES               TO WS-STAGE-ENTRY(WS-STAGE-IDX).
043800     MOVE PT-PROTOCOL(PT-APP-IDX, WS-STAGE-IDX)
043900                          TO WS-STAGE-ENTRY(WS-STAGE-IDX)(1:10).
044000     SET  WS-STAGE-IDX    UP BY 1.
044100 
044200 2221-EXIT.
044300     EXIT.
044400 
044500*****************************************************************
044600* IP entries are 45 bytes wide -- pad each into an 80-byte      *
044700* staging slot before the CALL.  Unlike protocol, IP addresses    *
044800* are not case-folded (IPv4/IPv6 text has no case to fold), and    *
044900* ZCAF030's wildcard-suffix rule (2030-CHECK-WILDCARD-SUFFIX)      *
045000* applies equally to a domain or an IP candidate string.           *
045100*****************************************************************
045200 2230-CHECK-IP.
045300     MOVE PT-IP-COUNT(PT-APP-IDX)  TO WS-STAGE-COUNT.
045400     SET  WS-STAGE-IDX             TO 1.
045500     PERFORM 2231-STAGE-ONE-IP THRU 2231-EXIT
045600             WITH TEST BEFORE
045700             UNTIL WS-STAGE-IDX > WS-STAGE-COUNT.
045800 
045900     MOVE ZR-TARGET-IP           TO WS-CANDIDATE-STAGE.
046000     MOVE WS-CATEGORY-IP-CODE    TO WS-CATEGORY-CODE.
046100     CALL 'ZCAF030' USING WS-CANDIDATE-STAGE
046200                           WS-CATEGORY-CODE
046300                           WS-STAGE-COUNT
046400                           WS-STAGE-TABLE
046500                           WS-MEMBERSHIP-RESULT.
046600 
046700*        Same failure-only console dump pattern as 2210/2220.
046800     IF  NOT WS-MEMBERSHIP-ALLOWED
046900         MOVE 'N'                   TO WS-IP-OK-SW
047000         DISPLAY 'ZCAF040 - IP CHECK FAILED, LIST WAS: '
047100                 WS-STAGE-DUMP(1:80).
047200 
047300 2230-EXIT.
047400     EXIT.
047500 
047600*****************************************************************
047700* PT-IP is 45 bytes wide -- clear the 80-byte slot first so the   *
047800* unused 35 bytes read as spaces, then move the address into the *
047900* leading 45 via reference modification, same pattern as 2221.   *
048000*****************************************************************
048100 2231-STAGE-ONE-IP.
048200     MOVE SPACES               TO WS-STAGE-ENTRY(WS-STAGE-IDX).
048300     MOVE PT-IP(PT-APP-IDX, WS-STAGE-IDX)
048400                          TO WS-STAGE-ENTRY(WS-STAGE-IDX)(1:45).
048500     SET  WS-STAGE-IDX    UP BY 1.
048600 
048700 2231-EXIT.
048800     EXIT.
048900 
049000*****************************************************************
049100* No category was violated.  ALLOW if the app defined any      *
049200* allow-list at all; otherwise fall back to its DEFAULT-ACTION. *
049300* The two branches read differently on purpose (req 00-0187) --  *
049400* "matches defined policy rules" only applies when the app        *
049500* actually configured at least one list; an app with no lists     *
049600* at all was never evaluated against anything, so its REASON      *
049700* text says so and names the DEFAULT-ACTION it fell back to       *
049800* rather than implying rules were checked and passed.             *
049900*****************************************************************
050000 2400-NO-VIOLATION.
050100     IF  WS-HAS-ANY-RULES
050200         SET  DR-DECISION-ALLOW  TO TRUE
050300         MOVE SPACES             TO DR-REASON
050400         STRING 'Request matches defined policy rules for '
050500                                      DELIMITED BY SIZE
050600                ZR-APP-NAME          DELIMITED BY SPACE
050700                '.'                  DELIMITED BY SIZE
050800                INTO DR-REASON
050900     ELSE
051000*            PT-DEFAULT-ACTION drives DR-DECISION directly here --
051100*            this is the one branch in ZCAF040 where the decision
051200*            is not a fixed ALLOW or DENY constant but a value
051300*            read straight out of the app's own policy entry.
051400         MOVE PT-DEFAULT-ACTION(PT-APP-IDX) TO DR-DECISION
051500         MOVE SPACES             TO DR-REASON
051600         STRING 'No specific rules for app '''
051700                                      DELIMITED BY SIZE
051800                ZR-APP-NAME          DELIMITED BY SPACE
051900                '''. Applying app default: '
052000                                      DELIMITED BY SIZE
052100                PT-DEFAULT-ACTION(PT-APP-IDX) DELIMITED BY SPACE
052200                INTO DR-REASON.
052300 
052400 2400-EXIT.
052500     EXIT.
052600 
052700*****************************************************************
052800* One or more defined categories were violated -- DENY, and     *
052900* name every violated category in the reason text.  Order is     *
053000* fixed at domain, protocol, IP (req 02-0603) regardless of the  *
053100* order 2200-EVALUATE-CATEGORIES happened to test them in, since *
053200* WS-REASON-PTR just walks the three 231x-APPEND paragraphs below*
053300* in that fixed sequence rather than in evaluation order.         *
053400*****************************************************************
053500 2300-BUILD-VIOLATION-REASON.
053600     SET  DR-DECISION-DENY      TO TRUE.
053700     MOVE SPACES                TO WS-REASON-TEXT.
053800     MOVE 1                     TO WS-REASON-PTR.
053900     STRING 'Request by '''             DELIMITED BY SIZE
054000            ZR-APP-NAME                 DELIMITED BY SPACE
054100            ''' violated specific policy rules: '
054200                                        DELIMITED BY SIZE
054300            INTO WS-REASON-TEXT
054400            WITH POINTER WS-REASON-PTR.
054500 
054600     IF  NOT WS-DOMAIN-OK
054700         PERFORM 2310-APPEND-DOMAIN-CLAUSE   THRU 2310-EXIT.
054800     IF  NOT WS-PROTOCOL-OK
054900         PERFORM 2320-APPEND-PROTOCOL-CLAUSE THRU 2320-EXIT.
055000     IF  NOT WS-IP-OK
055100         PERFORM 2330-APPEND-IP-CLAUSE       THRU 2330-EXIT.
055200 
055300     MOVE WS-REASON-TEXT         TO DR-REASON.
055400 
055500 2300-EXIT.
055600     EXIT.
055700 
055800*****************************************************************
055900* Append the domain clause.  WITH POINTER WS-REASON-PTR carries  *
056000* the STRING position forward from 2300's opening clause and     *
056100* leaves it positioned for whichever APPEND paragraph runs next, *
056200* so the three clauses concatenate in place rather than each     *
056300* overwriting WS-REASON-TEXT from the start.                      *
056400*****************************************************************
056500 2310-APPEND-DOMAIN-CLAUSE.
056600     STRING 'Domain '''            DELIMITED BY SIZE
056700            ZR-TARGET-DOMAIN       DELIMITED BY SPACE
056800            ''' not in allowed list. '
056900                                  DELIMITED BY SIZE
057000            INTO WS-REASON-TEXT
057100            WITH POINTER WS-REASON-PTR.
057200 
057300 2310-EXIT.
057400     EXIT.
057500*****************************************************************
057600* Append the protocol clause, same STRING/POINTER pattern as     *
057700* 2310 above -- protocol was already folded to upper case back   *
057800* in 2220-CHECK-PROTOCOL, so ZR-PROTOCOL here still reads in the *
057900* case the request arrived in, not the folded compare copy.       *
058000*****************************************************************
058100 2320-APPEND-PROTOCOL-CLAUSE.
058200     STRING 'Protocol '''          DELIMITED BY SIZE
058300            ZR-PROTOCOL            DELIMITED BY SPACE
058400            ''' not in allowed list. '
058500                                  DELIMITED BY SIZE
058600            INTO WS-REASON-TEXT
058700            WITH POINTER WS-REASON-PTR.
058800 
058900 2320-EXIT.
059000     EXIT.
059100*****************************************************************
059200* Append the IP clause -- last of the three since IP is checked  *
059300* last in 2200-EVALUATE-CATEGORIES and req 02-0603 fixes this     *
059400* order rather than the order categories happened to fail in.    *
059500*****************************************************************
059600 2330-APPEND-IP-CLAUSE.
059700     STRING 'IP '''                DELIMITED BY SIZE
059800            ZR-TARGET-IP           DELIMITED BY SPACE
059900            ''' not in allowed list. '
060000                                  DELIMITED BY SIZE
060100            INTO WS-REASON-TEXT
060200            WITH POINTER WS-REASON-PTR.
060300 
060400 2330-EXIT.
060500     EXIT.
