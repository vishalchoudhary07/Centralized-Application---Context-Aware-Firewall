000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZCAF050.
000300 AUTHOR. R D HALVORSEN.
000400 INSTALLATION. NETWORK SECURITY SYSTEMS - BATCH.
000500 DATE-WRITTEN. 03/22/89.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zCAF - z/OS Context-Aware Application Firewall.               *
001100*                                                               *
001200* ZCAF050 is the ActivityLogger member.  CALLed once per        *
001300* request by ZCAF010, after ZCAF040 has produced the decision,  *
001400* to append one pipe-delimited line to firewall_activity.log.   *
001500* LOG-LEVEL is WARN when the decision is DENY, INFO otherwise.  *
001600*                                                                *
001700* The file is opened once, on this member's first CALL of the   *
001800* run, and left open until the run unit ends -- ZCAF010 never   *
001900* closes it, the runtime does that for us at STOP RUN.  On that *
002000* first open we probe with OPEN INPUT to see whether the file   *
002100* already carries a header line from an earlier run; the header *
002200* is written again only when the file is brand new or was found *
002300* completely empty.                                              *
002400*                                                                *
002500* Date       UserID    Description                              *
002600* ---------- --------  ---------------------------------------- *
002700* 032289     RDH       Original coding, request 89-0447.         *
002800* 100989     RDH       Header-on-create logic added so reruns    *
002900*                      against a live log don't duplicate it.    *
003000* 052291     KMO       Confirmed EXTEND-mode open re-creates the  *
003100*                      file when missing, req 91-118 (compiler   *
003200*                      note only, no code change).                *
003300* 081798     RDH       Y2K remediation - run date now 4-digit    *
003400*                      throughout.  Req 98-2214.                 *
003500* 030699     PJS       Millisecond field approximated from the   *
003600*                      TIME clock's hundredths digit (nearest    *
003700*                      10ms) - this hardware has no finer clock  *
003800*                      resolution available to COBOL.  Req       *
003900*                      99-0142.                                  *
004000* 081501     KMO       HEADER-LINE text corrected to say         *
004100*                      TARGET_IP not TARGET-IP, matching the     *
004200*                      pipe-delimited body fields, req 01-0682.  *
004300*                                                                *
004400*****************************************************************
004500*****************************************************************
004600* Compiled under this shop's usual OS/VS COBOL profile -- fixed *
004700* 80-column source, no intrinsic FUNCTIONs, numbered paragraphs *
004800* with PERFORM ... THRU ...-EXIT rather than scope terminators, *
004900* every counter/subscript declared COMP.  See house standards.  *
005000*****************************************************************
005100* Design note: WS-FIRST-CALL-SW is the only piece of state this *
005200* member carries across CALLs within a run -- everything else   *
005300* in WORKING-STORAGE is rebuilt fresh on every CALL from         *
005400* ZCAF010.  The activity log is opened exactly once (see         *
005500* 1100-OPEN-ACTIVITY-LOG) and is never explicitly closed here;   *
005600* the run unit's STOP RUN in ZCAF010 closes it for us.           *
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900*****************************************************************
006000* C01 IS TOP-OF-FORM is carried in every member of this shop's  *
006100* compiles whether or not the member prints anything -- house    *
006200* standard SPECIAL-NAMES paragraph, left in for consistency.     *
006300*****************************************************************
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800*****************************************************************
006900* ACTLOG is the JCL DDNAME for firewall_activity.log.  This is   *
007000* the one file in the whole engine opened for OUTPUT/EXTEND      *
007100* rather than INPUT -- see 1100-OPEN-ACTIVITY-LOG for how the    *
007200* header-line probe uses a throwaway OPEN INPUT first.           *
007300*****************************************************************
007400 FILE-CONTROL.
007500     SELECT ACTIVITY-LOG   ASSIGN TO ACTLOG
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS WS-ACTLOG-STATUS.
007800 DATA DIVISION.
007900 FILE SECTION.
008000*****************************************************************
008100* AL-RECORD is sized to the full 450-byte ZL-LINE built in        *
008200* 2100-BUILD-LOG-LINE -- wide enough for every pipe-delimited     *
008300* field plus a generous REASON text without truncation risk.      *
008400*****************************************************************
008500 FD  ACTIVITY-LOG
008600     RECORDING MODE IS F.
008700 01  AL-RECORD                   PIC X(450).
008800 
008900 WORKING-STORAGE SECTION.
009000*****************************************************************
009100* DEFINE LOCAL VARIABLES                                        *
009200* The FILLER immediately below is this shop's storage-map        *
009300* landmark -- a dump reader can find "ZCAF050 WORKING STORAGE    *
009400* BEGINS" at the top of this member's data area without having  *
009500* to know any other data-name in the compile.                    *
009600*****************************************************************
009700 01  FILLER                  PIC X(32)
009800                              VALUE 'ZCAF050 WORKING STORAGE BEGINS'.
009900 
010000*****************************************************************
010100* WS-ACTLOG-STATUS carries the raw FILE STATUS from OPEN/READ/    *
010200* WRITE against ACTIVITY-LOG.  Status 35 (file not found) is the  *
010300* signal 1100-OPEN-ACTIVITY-LOG uses to tell a brand-new log from *
010400* one that already exists from a prior run.                       *
010500*****************************************************************
010600 01  WS-ACTLOG-STATUS         PIC  X(02) VALUE SPACES.
010700     88  WS-ACTLOG-OK               VALUE '00'.
010800     88  WS-ACTLOG-NOT-FOUND        VALUE '35'.
010900 
011000*****************************************************************
011100* WS-FIRST-CALL-SW starts 'Y' and flips to 'N' the instant the    *
011200* main process's open logic runs, so the file-open dance in       *
011300* 1100-OPEN-ACTIVITY-LOG happens exactly once no matter how many   *
011400* thousand requests this run processes.  WS-NEED-HEADER-SW is      *
011500* local to that one paragraph and is reset at its own top.         *
011600*****************************************************************
011700 01  WS-SWITCHES.
011800     05  WS-FIRST-CALL-SW    PIC  X(01) VALUE 'Y'.
011900         88  WS-FIRST-CALL         VALUE 'Y'.
012000     05  WS-NEED-HEADER-SW   PIC  X(01) VALUE 'N'.
012100         88  WS-NEED-HEADER        VALUE 'Y'.
012200     05  FILLER              PIC  X(06) VALUE SPACES.
012300 
012400*****************************************************************
012500* ZCAF-ACTIVITY-LOG-FIELDS is the record ZCAF050 builds field   *
012600* by field before concatenating it into ZL-LINE for the WRITE. *
012700*****************************************************************
012800 COPY ZCAFLOG.
012900 
013000*****************************************************************
013100* Timestamp work fields - LOG-TIMESTAMP is yyyy-MM-dd            *
013200* HH:mm:ss.SSS, 23 bytes, built fresh for every WRITE.           *
013300*****************************************************************
013400 01  WS-RUN-DATE               PIC 9(08) VALUE ZERO.
013500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013600     05  WS-RUN-YYYY           PIC 9(04).
013700     05  WS-RUN-MM             PIC 9(02).
013800     05  WS-RUN-DD             PIC 9(02).
013900 
014000 01  WS-RUN-TIME               PIC 9(08) VALUE ZERO.
014100 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
014200     05  WS-RUN-HH             PIC 9(02).
014300     05  WS-RUN-MN             PIC 9(02).
014400     05  WS-RUN-SS             PIC 9(02).
014500     05  WS-RUN-CC             PIC 9(02).
014600 
014700 01  WS-MS-COMP                PIC S9(03) COMP VALUE ZERO.
014800 01  WS-MS-DISPLAY             PIC 9(03) VALUE ZERO.
014900 
015000 01  WS-TIMESTAMP-TEXT         PIC X(23) VALUE SPACES.
015100 
015200*****************************************************************
015300* ZL-LINE is the assembled record, per ZCAFLOG's own comment;   *
015400* the dump view below is a diagnostic preview only.             *
015500*****************************************************************
015600 01  ZL-LINE                   PIC X(450) VALUE SPACES.
015700 01  WS-LOG-LINE-DUMP REDEFINES ZL-LINE.
015800     05  WS-LOG-LINE-PREVIEW   PIC X(80).
015900     05  FILLER                PIC X(370).
016000 
016100 01  WS-HEADER-LINE            PIC X(90) VALUE
016200     'TIMESTAMP | LEVEL | APP_NAME | TARGET_DOMAIN | TARGET_IP | P
016300-    'ROTOCOL | PORT | DECISION | REASON'.
016400 
016500*****************************************************************
016600* ZL-REASON may itself contain embedded spaces, so it cannot be *
016700* trimmed with DELIMITED BY SPACE the way the single-token       *
016800* fields above are.  This byte table finds its trailing-blank    *
016900* boundary the same way ZCAF030 sizes a domain string.            *
017000*****************************************************************
017100 01  WS-REASON-COPY            PIC X(200) VALUE SPACES.
017200 01  WS-REASON-TABLE REDEFINES WS-REASON-COPY.
017300     05  WS-REASON-CHAR OCCURS 200 TIMES
017400                 INDEXED BY WS-REASON-IDX
017500                 PIC X(01).
017600 01  WS-REASON-LEN             PIC S9(04) COMP VALUE ZERO.
017700 
017800 LINKAGE SECTION.
017900 COPY ZCAFDEC.
018000 
018100 PROCEDURE DIVISION USING ZCAF-DECISION-AREA.
018200*****************************************************************
018300* Main process.  Four steps per CALL: open the log on the very  *
018400* first CALL only, build this write's timestamp, assemble the    *
018500* pipe-delimited line from ZCAF-DECISION-AREA, and write it.      *
018600*****************************************************************
018700     IF  WS-FIRST-CALL
018800         PERFORM 1100-OPEN-ACTIVITY-LOG THRU 1100-EXIT
018900         MOVE 'N'                TO WS-FIRST-CALL-SW.
019000 
019100      PERFORM 2000-BUILD-TIMESTAMP    THRU 2000-EXIT.
019200      PERFORM 2100-BUILD-LOG-LINE     THRU 2100-EXIT.
019300      PERFORM 3000-WRITE-LOG-LINE     THRU 3000-EXIT.
019400 
019500      GOBACK.
019600 
019700*****************************************************************
019800* First CALL of the run - decide whether a header line is       *
019900* needed, then open the file EXTEND (append) for the rest of    *
020000* this run's writes.                                             *
020100*****************************************************************
020200*        The probe OPEN INPUT below is thrown away -- its only job
020300*        is to let 016800's status test tell a genuinely new log
020400*        (status 35, ACTLOG-NOT-FOUND) from an existing one, so the
020500*        real OPEN EXTEND further down knows whether a header line
020600*        needs to go out first.
020700  1100-OPEN-ACTIVITY-LOG.
020800      MOVE 'N'                    TO WS-NEED-HEADER-SW.
020900      OPEN INPUT ACTIVITY-LOG.
021000 
021100*        A file that opens for INPUT but reads EOF immediately is an
021200*        existing, but completely empty, log -- treated the same as
021300*        a brand-new file for header purposes, since either way there
021400*        is no header line already sitting in it.
021500      IF  WS-ACTLOG-NOT-FOUND
021600          MOVE 'Y'                TO WS-NEED-HEADER-SW
021700      ELSE
021800          READ ACTIVITY-LOG
021900              AT END
022000                  MOVE 'Y'        TO WS-NEED-HEADER-SW.
022100 
022200*        The probe open is only closed if it actually succeeded --
022300*        OPEN INPUT never opens anything when the file was not found,
022400*        so a CLOSE in that branch would itself fail.
022500      IF  NOT WS-ACTLOG-NOT-FOUND
022600          CLOSE ACTIVITY-LOG.
022700 
022800      OPEN EXTEND ACTIVITY-LOG.
022900 
023000      IF  WS-NEED-HEADER
023100          WRITE AL-RECORD FROM WS-HEADER-LINE.
023200 
023300 1100-EXIT.
023400     EXIT.
023500 
023600*****************************************************************
023700* yyyy-MM-dd HH:mm:ss.SSS - milliseconds approximated from the  *
023800* TIME clock's hundredths-of-a-second digit pair.                *
023900*****************************************************************
024000 2000-BUILD-TIMESTAMP.
024100*        WS-RUN-CC (hundredths of a second from ACCEPT FROM TIME) is
024200*        multiplied by 10 to approximate milliseconds -- this shop's
024300*        hardware clock has no finer resolution COBOL can read, so
024400*        the log's SSS field is only accurate to the nearest 10ms.
024500      ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
024600      ACCEPT WS-RUN-TIME FROM TIME.
024700      COMPUTE WS-MS-COMP = WS-RUN-CC * 10.
024800      MOVE WS-MS-COMP             TO WS-MS-DISPLAY.
024900 
025000     MOVE SPACES                 TO WS-TIMESTAMP-TEXT.
025100     STRING WS-RUN-YYYY '-' WS-RUN-MM '-' WS-RUN-DD ' '
025200            WS-RUN-HH   ':' WS-RUN-MN ':' WS-RUN-SS '.'
025300            WS-MS-DISPLAY
025400            DELIMITED BY SIZE
025500            INTO WS-TIMESTAMP-TEXT.
025600 
025700 2000-EXIT.
025800     EXIT.
025900 
026000*****************************************************************
026100* Move the decision area into ZCAF-ACTIVITY-LOG-FIELDS field by *
026200* field, then concatenate.  Single-token fields are trimmed via *
026300* DELIMITED BY SPACE; ZL-REASON is kept whole since it may      *
026400* itself contain embedded spaces.                                *
026500*****************************************************************
026600 2100-BUILD-LOG-LINE.
026700*        LOG-LEVEL is derived purely from the decision, not carried
026800*        on ZCAF-DECISION-AREA itself -- ZCAF040 has no notion of a
026900*        log level, only of ALLOW/DENY, so this member is where WARN
027000*        vs. INFO is decided for the log record.
027100      IF  DR-DECISION-DENY
027200          SET ZL-LEVEL-WARN       TO TRUE
027300      ELSE
027400          SET ZL-LEVEL-INFO       TO TRUE.
027500 
027600      MOVE WS-TIMESTAMP-TEXT      TO ZL-TIMESTAMP.
027700     MOVE DR-APP-NAME            TO ZL-APP-NAME.
027800     MOVE DR-TARGET-DOMAIN       TO ZL-TARGET-DOMAIN.
027900     MOVE DR-TARGET-IP           TO ZL-TARGET-IP.
028000     MOVE DR-PROTOCOL            TO ZL-PROTOCOL.
028100     MOVE DR-PORT                TO ZL-PORT.
028200     MOVE DR-DECISION            TO ZL-DECISION.
028300     MOVE DR-REASON              TO ZL-REASON.
028400 
028500     MOVE ZL-REASON              TO WS-REASON-COPY.
028600     PERFORM 2110-FIND-REASON-LENGTH THRU 2110-EXIT.
028700*        An all-blank REASON would leave WS-REASON-LEN at ZERO, and a
028800*        zero-length reference modifier ZL-REASON(1:0) is invalid --
028900*        this floor of 1 always spells out at least one blank byte
029000*        instead of blowing up the STRING statement below.
029100     IF  WS-REASON-LEN = ZERO
029200         MOVE 1                  TO WS-REASON-LEN.
029300 
029400     MOVE SPACES                 TO ZL-LINE.
029500     STRING ZL-TIMESTAMP           DELIMITED BY SIZE
029600            ' | '                  DELIMITED BY SIZE
029700            ZL-LEVEL               DELIMITED BY SIZE
029800            ' | '                  DELIMITED BY SIZE
029900            ZL-APP-NAME            DELIMITED BY SPACE
030000            ' | '                  DELIMITED BY SIZE
030100            ZL-TARGET-DOMAIN       DELIMITED BY SPACE
030200            ' | '                  DELIMITED BY SIZE
030300            ZL-TARGET-IP           DELIMITED BY SPACE
030400            ' | '                  DELIMITED BY SIZE
030500            ZL-PROTOCOL            DELIMITED BY SPACE
030600            ' | '                  DELIMITED BY SIZE
030700            ZL-PORT                DELIMITED BY SIZE
030800            ' | '                  DELIMITED BY SIZE
030900            ZL-DECISION            DELIMITED BY SPACE
031000            ' | '                  DELIMITED BY SIZE
031100            ZL-REASON(1:WS-REASON-LEN) DELIMITED BY SIZE
031200            INTO ZL-LINE.
031300 
031400 2100-EXIT.
031500     EXIT.
031600 
031700*****************************************************************
031800* Trailing non-space length of DR-REASON, scanned right to left  *
031900* one character at a time (no intrinsic FUNCTION LENGTH          *
032000* available on this compiler for a variable trim length).        *
032100*****************************************************************
032200 2110-FIND-REASON-LENGTH.
032300*        Same byte-scan idiom this shop uses in ZCAF030 to size a
032400*        variable-length domain string -- no intrinsic FUNCTION
032500*        LENGTH is available on this compiler, so the trailing blank
032600*        boundary of WS-REASON-COPY is found by walking backward.
032700      SET  WS-REASON-IDX          TO 200.
032800      MOVE 200                    TO WS-REASON-LEN.
032900      PERFORM 2111-CHECK-ONE-REASON-BYTE THRU 2111-EXIT
033000              WITH TEST BEFORE
033100              UNTIL WS-REASON-LEN = ZERO
033200                 OR WS-REASON-CHAR(WS-REASON-IDX) NOT = SPACE.
033300 
033400 2110-EXIT.
033500     EXIT.
033600 
033700*****************************************************************
033800* Step one position left while the current byte is a space.     *
033900*****************************************************************
034000 2111-CHECK-ONE-REASON-BYTE.
034100     IF  WS-REASON-CHAR(WS-REASON-IDX) = SPACE
034200         SUBTRACT 1              FROM WS-REASON-LEN
034300         IF  WS-REASON-LEN > ZERO
034400             SET WS-REASON-IDX   DOWN BY 1.
034500 
034600 2111-EXIT.
034700     EXIT.
034800 
034900*****************************************************************
035000* Write the assembled line.  A non-zero status here is a full   *
035100* DASD volume or similar operator-visible condition - this shop *
035200* treats it as a warning, not a job abend, since the decision   *
035300* itself has already been made and must not be lost.             *
035400*****************************************************************
035500 3000-WRITE-LOG-LINE.
035600*        The 80-byte WS-LOG-LINE-PREVIEW dumped on failure is only a
035700*        prefix of the full 450-byte line -- enough for an operator
035800*        to identify which request's log write was lost without
035900*        flooding the console with the entire pipe-delimited record.
036000      WRITE AL-RECORD FROM ZL-LINE.
036100      IF  NOT WS-ACTLOG-OK
036200          DISPLAY 'ZCAF050 - WRITE TO ACTLOG FAILED, STATUS = '
036300                  WS-ACTLOG-STATUS
036400          DISPLAY 'ZCAF050 - LINE WAS: ' WS-LOG-LINE-PREVIEW.
036500 
036600 3000-EXIT.
036700     EXIT.
