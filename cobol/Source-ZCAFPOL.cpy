000100*****************************************************************
000200* ZCAFPOL  -  zCAF Application Policy table.                    *
000300*                                                                *
000400* In-memory table built once per run by ZCAF020 (policy load)   *
000500* and searched by ZCAF040 (decision engine) on every request.   *
000600* There is no policy file key as such -- the table is loaded    *
000700* in policies.txt block order and searched by APP-NAME.         *
000800*                                                                *
000900* PT-APP-COUNT is maintained by ZCAF020 and is COPYd, whole      *
001000* table, into ZCAF040's LINKAGE SECTION unchanged -- every       *
001100* OCCURS DEPENDING ON in this record rides on that same field.   *
001200*****************************************************************
001300 01  ZCAF-POLICY-TABLE.
001400     05  PT-APP-COUNT            PIC  9(04) COMP VALUE ZERO.
001500     05  PT-GLOBAL-DEFAULT       PIC  X(05) VALUE 'DENY'.
001600     05  PT-APP-ENTRY OCCURS 1 TO 200 TIMES
001700                 DEPENDING ON PT-APP-COUNT
001800                 INDEXED BY PT-APP-IDX.
001900         10  PT-APP-NAME         PIC  X(40).
002000         10  PT-DEFAULT-ACTION   PIC  X(05).
002100         10  PT-DOMAIN-COUNT     PIC  9(03) COMP VALUE ZERO.
002200         10  PT-DOMAIN OCCURS 0 TO 50 TIMES
002300                     DEPENDING ON PT-DOMAIN-COUNT
002400                     INDEXED BY PT-DOMAIN-IDX
002500                     PIC X(80).
002600         10  PT-PROTOCOL-COUNT   PIC  9(03) COMP VALUE ZERO.
002700         10  PT-PROTOCOL OCCURS 0 TO 20 TIMES
002800                     DEPENDING ON PT-PROTOCOL-COUNT
002900                     INDEXED BY PT-PROTOCOL-IDX
003000                     PIC X(10).
003100         10  PT-IP-COUNT         PIC  9(03) COMP VALUE ZERO.
003200         10  PT-IP OCCURS 0 TO 50 TIMES
003300                     DEPENDING ON PT-IP-COUNT
003400                     INDEXED BY PT-IP-IDX
003500                     PIC X(45).
003600         10  FILLER              PIC  X(08) VALUE SPACES.
