000100*****************************************************************
000200* ZCAFDEC  -  zCAF Decision-Result work area.                   *
000300*                                                                *
000400* Built by ZCAF040 (FirewallAgent) for one NETWORK-REQUEST and  *
000500* passed BY REFERENCE to ZCAF050 (ActivityLogger) and ZCAF060   *
000600* (AlertEngine) so both write from the same evaluated result --  *
000700* neither one re-derives the decision.                          *
000800*****************************************************************
000900 01  ZCAF-DECISION-AREA.
001000     05  DR-APP-NAME             PIC  X(40).
001100     05  DR-TARGET-DOMAIN        PIC  X(80).
001200     05  DR-TARGET-IP            PIC  X(45).
001300     05  DR-PROTOCOL             PIC  X(10).
001400     05  DR-PORT                 PIC  9(05).
001500     05  DR-REQUEST-TIMESTAMP    PIC  9(15).
001600     05  DR-DECISION             PIC  X(05).
001700         88  DR-DECISION-ALLOW   VALUE 'ALLOW'.
001800         88  DR-DECISION-DENY    VALUE 'DENY '.
001900     05  DR-REASON               PIC  X(200).
002000     05  FILLER                  PIC  X(06) VALUE SPACES.
