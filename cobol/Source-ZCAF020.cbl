000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZCAF020.
000300 AUTHOR. R D HALVORSEN.
000400 INSTALLATION. NETWORK SECURITY SYSTEMS - BATCH.
000500 DATE-WRITTEN. 03/16/89.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zCAF - z/OS Context-Aware Application Firewall.               *
001100*                                                               *
001200* ZCAF020 is the PolicyManager member.  CALLed once by ZCAF010  *
001300* before any request is evaluated.  Reads POLICY-FILE           *
001400* (policies.txt) sequentially, groups the lines into blocks     *
001500* separated by a line of exactly '---', and finalizes each      *
001600* block into one entry of the caller's ZCAF-POLICY-TABLE.       *
001700*                                                               *
001800* A block need not be terminated by a trailing '---' -- the     *
001900* last block in the file is finalized at end-of-file too.       *
002000* Malformed attribute lines (no '=') and attribute lines seen   *
002100* before any appName= line are skipped; this is diagnostic      *
002200* only and never fails the run.                                 *
002300*                                                               *
002400* Date       UserID    Description                              *
002500* ---------- --------  ---------------------------------------- *
002600* 031689     RDH       Original coding, request 89-0447.         *
002700* 042289     RDH       Fixed block-still-open EOF finalize bug.  *
002800* 052291     KMO       Dedup applied to all three list types,    *
002900*                      req 91-118 (was domains-only).            *
003000* 081798     RDH       Y2K remediation - run-banner dates now    *
003100*                      4-digit.  Req 98-2214.                    *
003200* 030699     PJS       Case-insensitive defaultAction parse per  *
003300*                      req 99-0142 (shop had been exact-match).  *
003400* 052300     KMO       Blank appName= value now rejected with a  *
003500*                      console warning and the block skipped, req*
003600*                      00-0187 (was silently building an unnamed *
003700*                      policy).                                  *
003800* 101502     TLB       IP list limit raised from 20 to 50 to     *
003900*                      match ALLOWED-DOMAINS, req 02-0603 (some  *
004000*                      apps legitimately front more than 20      *
004100*                      addresses).                               *
004200* 060412     TLB       Silent 50-entry truncation on             *
004300*                      allowedDomains/allowedIPs now warns the   *
004400*                      console the same way the 20-entry         *
004500*                      allowedProtocols cap already did, req     *
004600*                      12-0091 (an operator had no way to tell   *
004700*                      a long list got clipped).                 *
004800*                                                               *
004900*****************************************************************
005000* Compiled under this shop's usual OS/VS COBOL profile -- fixed *
005100* 80-column source, no intrinsic FUNCTIONs, numbered paragraphs *
005200* with PERFORM ... THRU ... -EXIT rather than scope terminators,*
005300* every counter/subscript declared COMP.  See house standards.  *
005400*****************************************************************
005500*                                                               *
005600* Design note: POLICY-FILE is read once, sequentially, at job   *
005700* startup -- there is no re-read mid-run and no keyed access,   *
005800* so the whole member is organized as a single control-break   *
005900* style pass keyed on the '---' separator and the appName= tag,*
006000* rather than as a random-access lookup.  The 200-app,          *
006100* 50-domain/50-IP/20-protocol table sizes below are this shop's*
006200* current sizing for the network the engine protects; ZCAF040  *
006300* and ZCAF030 read PT-APP-ENTRY built here but never write it. *
006400*                                                               *
006500*****************************************************************
006600 ENVIRONMENT DIVISION.
006700*****************************************************************
006800* C01 IS TOP-OF-FORM is carried in every member of this shop's  *
006900* compiles whether or not the member prints anything -- house    *
007000* standard SPECIAL-NAMES paragraph, left in for consistency.     *
007100*****************************************************************
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600*****************************************************************
007700* POLYIN is the JCL DDNAME this member expects for the policy   *
007800* text file; FILE STATUS drives the fatal-open check in          *
007900* 1100-OPEN-POLICY-FILE below.                                   *
008000*****************************************************************
008100 FILE-CONTROL.
008200     SELECT POLICY-FILE    ASSIGN TO POLYIN
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS IS WS-POLYIN-STATUS.
008500 DATA DIVISION.
008600 FILE SECTION.
008700*****************************************************************
008800* POLICY-FILE (POLYIN, physically policies.txt) is a plain      *
008900* LINE SEQUENTIAL text file this shop lets ops hand-edit --      *
009000* fixed 200-byte records, wide enough for the longest expected   *
009100* allowedDomains= or allowedIPs= comma list.                     *
009200*****************************************************************
009300 FD  POLICY-FILE
009400     RECORDING MODE IS F.
009500 01  PF-RECORD                  PIC  X(200).
009600 
009700 WORKING-STORAGE SECTION.
009800*****************************************************************
009900* DEFINE LOCAL VARIABLES                                        *
010000* The FILLER immediately below is this shop's storage-map        *
010100* landmark -- a dump reader can find "ZCAF020 WORKING STORAGE    *
010200* BEGINS" at the top of this member's data area without having  *
010300* to know any other data-name in the compile.                    *
010400*****************************************************************
010500 01  FILLER                  PIC X(32)
010600                              VALUE 'ZCAF020 WORKING STORAGE BEGINS'.
010700 
010800 01  WS-POLYIN-STATUS        PIC  X(02) VALUE SPACES.
010900     88  WS-POLYIN-OK              VALUE '00'.
011000 
011100*****************************************************************
011200* Three switches drive the whole file-read loop: WS-AT-EOF ends *
011300* the PERFORM in the main paragraph, WS-BLOCK-IS-OPEN says an   *
011400* appName= has been seen with no finalize yet, and             *
011500* WS-BLOCK-HAS-ATTR says at least one key=value has landed in  *
011600* the accumulator so a finalize is actually worth doing.       *
011700*****************************************************************
011800 01  WS-SWITCHES.
011900     05  WS-EOF-SWITCH       PIC  X(01) VALUE 'N'.
012000         88  WS-AT-EOF             VALUE 'Y'.
012100     05  WS-BLOCK-OPEN-SWITCH PIC X(01) VALUE 'N'.
012200         88  WS-BLOCK-IS-OPEN      VALUE 'Y'.
012300     05  WS-BLOCK-HAS-ATTR-SW PIC X(01) VALUE 'N'.
012400         88  WS-BLOCK-HAS-ATTR     VALUE 'Y'.
012500     05  FILLER              PIC  X(05) VALUE SPACES.
012600 
012700*****************************************************************
012800* Current-block accumulator.  Only four attribute keys are      *
012900* recognized; each is captured raw (still comma-separated) and  *
013000* split out at finalize time.  Sizing this 200 bytes wide       *
013100* matches PF-RECORD -- a single allowedDomains= line can carry  *
013200* the whole 200-byte record after the key and '=' are removed.  *
013300*****************************************************************
013400 01  WS-CURRENT-BLOCK.
013500     05  WS-CURR-APP-NAME    PIC  X(40) VALUE SPACES.
013600     05  WS-CURR-DEFAULT-RAW PIC  X(200) VALUE SPACES.
013700     05  WS-CURR-DOMAINS-RAW PIC  X(200) VALUE SPACES.
013800     05  WS-CURR-PROTOS-RAW  PIC  X(200) VALUE SPACES.
013900     05  WS-CURR-IPS-RAW     PIC  X(200) VALUE SPACES.
014000     05  FILLER              PIC  X(08) VALUE SPACES.
014100 
014200*****************************************************************
014300* Which of the four attribute keys has this block actually seen *
014400* -- currently unused by any evaluation logic (a block need not *
014500* set all four to be valid), carried over from the shop's usual *
014600* habit of pairing a REDEFINES table view onto every flag group *
014700* so a future validation rule can walk WS-ATTR-SEEN by index    *
014800* instead of adding a fifth named IF.                           *
014900*****************************************************************
015000 01  WS-ATTR-SEEN-FLAGS.
015100     05  WS-SEEN-DEFAULT     PIC  X(01) VALUE 'N'.
015200     05  WS-SEEN-DOMAINS     PIC  X(01) VALUE 'N'.
015300     05  WS-SEEN-PROTOCOLS   PIC  X(01) VALUE 'N'.
015400     05  WS-SEEN-IPS         PIC  X(01) VALUE 'N'.
015500 01  WS-ATTR-SEEN-TABLE REDEFINES WS-ATTR-SEEN-FLAGS.
015600     05  WS-ATTR-SEEN OCCURS 4 TIMES
015700                 INDEXED BY WS-ATTR-IDX
015800                 PIC X(01).
015900 
016000*****************************************************************
016100* Line-parsing work fields.  WS-TRIMMED-LINE holds the current  *
016200* record after 2110-TRIM-LINE removes leading blanks; the       *
016300* classify tests in 2100-PROCESS-LINE all run against it, never *
016400* against PF-RECORD directly.  WS-EQUALS-POS/ATTR-KEY/          *
016500* ATTR-VALUE are scratch for the key=value split done in        *
016600* 2140-ATTRIBUTE-LINE and 2150-FIND-EQUALS.                     *
016700*****************************************************************
016800 01  WS-TRIMMED-LINE         PIC  X(200) VALUE SPACES.
016900 01  WS-EQUALS-POS           PIC S9(04) COMP VALUE ZERO.
017000 01  WS-ATTR-KEY             PIC  X(20) VALUE SPACES.
017100 01  WS-ATTR-VALUE           PIC  X(200) VALUE SPACES.
017200 
017300*****************************************************************
017400* Byte-scan work area for the left-trim in 2110-TRIM-LINE -- a  *
017500* hand-edited policies.txt may well carry leading blanks ahead  *
017600* of appName=, ---, # or a key=value line.                       *
017700*****************************************************************
017800        01  WS-RAW-LINE             PIC  X(200) VALUE SPACES.
017900        01  WS-RAW-LINE-TABLE REDEFINES WS-RAW-LINE.
018000            05  WS-RAW-CHAR OCCURS 200 TIMES
018100                        INDEXED BY WS-RAW-IDX
018200                        PIC X(01).
018300        01  WS-TRIM-LEN              PIC S9(03) COMP VALUE ZERO.
018400 
018500*****************************************************************
018600* Recognized line shapes, tested left-to-right by                *
018700* 2100-PROCESS-LINE: '---' alone on a line closes the current    *
018800* block; a line that begins with 'appName=' opens the next one;  *
018900* anything else is treated as an attribute line.                 *
019000*****************************************************************
019100 01  WS-DASH-LITERAL         PIC  X(03) VALUE '---'.
019200 01  WS-COMMENT-CHAR         PIC  X(01) VALUE '#'.
019300 01  WS-APPNAME-TAG          PIC  X(08) VALUE 'appName='.
019400 
019500*****************************************************************
019600* Generic comma-list split work area, reused for domains,       *
019700* protocols and IPs.  WS-SPLIT-UPPER-SW controls whether each    *
019800* token is folded to upper case (protocols only) before dedup.  *
019900*****************************************************************
020000 01  WS-SPLIT-INPUT           PIC X(200) VALUE SPACES.
020100 01  WS-SPLIT-PTR              PIC S9(04) COMP VALUE 1.
020200 01  WS-SPLIT-TOKEN            PIC X(80) VALUE SPACES.
020300 01  WS-SPLIT-DONE-SW          PIC X(01) VALUE 'N'.
020400     88  WS-SPLIT-DONE               VALUE 'Y'.
020500 01  WS-SPLIT-UPPER-SW         PIC X(01) VALUE 'N'.
020600     88  WS-SPLIT-UPPER-CASE         VALUE 'Y'.
020700 01  WS-SPLIT-RESULT-COUNT     PIC S9(03) COMP VALUE ZERO.
020800 01  WS-SPLIT-RESULT-TABLE.
020900     05  WS-SPLIT-RESULT OCCURS 50 TIMES
021000                 INDEXED BY WS-SPLIT-IDX
021100                 PIC X(80).
021200 01  WS-SPLIT-RESULT-DUMP REDEFINES WS-SPLIT-RESULT-TABLE
021300                          PIC X(4000).
021400 01  WS-DEDUP-FOUND-SW         PIC X(01) VALUE 'N'.
021500     88  WS-DEDUP-FOUND              VALUE 'Y'.
021600*****************************************************************
021700* Set by 2953-ADD-IF-NEW the moment a NEW token is dropped       *
021800* because WS-SPLIT-RESULT-TABLE is already full (50 entries).    *
021900* 2950-SPLIT-LIST clears it before each list; the three callers  *
022000* (2920/2930/2940) test it afterward so every category warns the *
022100* same way instead of just silently keeping the first 50.        *
022200*****************************************************************
022300 01  WS-SPLIT-TRUNCATED-SW     PIC X(01) VALUE 'N'.
022400     88  WS-SPLIT-TRUNCATED          VALUE 'Y'.
022500 
022600*****************************************************************
022700* Run-date fields for the load-complete console banner only --  *
022800* this member keeps no history file and stamps nothing onto     *
022900* PT-APP-ENTRY, unlike ZCAF050's transaction-date handling.      *
023000*****************************************************************
023100 01  WS-LOAD-DATE              PIC 9(08) VALUE ZERO.
023200 01  WS-LOAD-DATE-R REDEFINES WS-LOAD-DATE.
023300     05  WS-LOAD-YYYY          PIC 9(04).
023400     05  WS-LOAD-MM            PIC 9(02).
023500     05  WS-LOAD-DD            PIC 9(02).
023600 
023700 01  WS-APP-COUNT-DISPLAY      PIC ZZ9.
023800 
023900*****************************************************************
024000* Case-fold tables for the CONVERTING phrase -- INSPECT ...      *
024100* CONVERTING is this shop's usual idiom for upper/lower folding, *
024200* used here on defaultAction (2910) and on allowedProtocols      *
024300* tokens (2951) since neither of those categories is a case-     *
024400* sensitive value the way a raw domain or IP literal is.         *
024500*****************************************************************
024600 01  ALPHA-LOWER               PIC X(26)
024700                      VALUE 'abcdefghijklmnopqrstuvwxyz'.
024800 01  ALPHA-UPPER               PIC X(26)
024900                      VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025000 
025100*****************************************************************
025200* DENY-LITERAL is deliberately 5 bytes wide with a trailing      *
025300* blank so it lines up byte-for-byte with ALLOW-LITERAL and with *
025400* PT-DEFAULT-ACTION -- 2910-SET-DEFAULT-ACTION and ZCAF040 both  *
025500* compare the full 5-byte field, never just the first 4.         *
025600*****************************************************************
025700 01  ALLOW-LITERAL             PIC X(05) VALUE 'ALLOW'.
025800 01  DENY-LITERAL              PIC X(05) VALUE 'DENY '.
025900 
026000 LINKAGE SECTION.
026100*****************************************************************
026200* Policy table, passed BY REFERENCE from ZCAF010 and built here. *
026300* The layout is defined once in copybook ZCAFPOL and shared      *
026400* unchanged across ZCAF010/020/030/040 -- ZCAF010 allocates it,  *
026500* this member populates it, and ZCAF030/040 only ever read it.  *
026600*****************************************************************
026700 COPY ZCAFPOL.
026800 
026900 PROCEDURE DIVISION USING ZCAF-POLICY-TABLE.
027000*****************************************************************
027100* Main process.  Runs once, top to bottom, at job step start --  *
027200* open the file, prime the read, drive 2100-PROCESS-LINE until   *
027300* end of file, finalize any still-open trailing block, close the *
027400* file, and drop a one-line load-complete banner before GOBACK.  *
027500* ZCAF040 does not get called until this whole pass is done, so  *
027600* a bad policies.txt is caught here, not mid-request-stream.     *
027700*****************************************************************
027800*    The two-digit-year style ACCEPT below matches the start-of-run
027900*    banner habit used in ZCAF010 -- it is cosmetic only, never
028000*    tested in program logic, so no Y2K windowing is needed here.
028100      ACCEPT WS-LOAD-DATE FROM DATE YYYYMMDD.
028200      DISPLAY 'ZCAF020 - LOADING POLICY FILE, RUN DATE '
028300              WS-LOAD-YYYY '-' WS-LOAD-MM '-' WS-LOAD-DD.
028400 
028500*    Table and default start empty and DENY on every run.  There is
028600*    no carry-forward of a prior run's policy table across job
028700*    steps, so PT-APP-COUNT and PT-GLOBAL-DEFAULT are reset here
028800*    before the first line of policies.txt is even read.
028900      MOVE ZERO                TO PT-APP-COUNT.
029000      MOVE DENY-LITERAL        TO PT-GLOBAL-DEFAULT.
029100 
029200*    Open, prime the first read, then drive the line-by-line loop.
029300*    WITH TEST AFTER is deliberate -- the priming read above has
029400*    already loaded WS-CURR-LINE with the first record, so the EOF
029500*    test has to happen at the bottom of the loop, after the line
029600*    just primed or re-read is processed, not before it.
029700      PERFORM 1100-OPEN-POLICY-FILE   THRU 1100-EXIT.
029800      PERFORM 2000-READ-POLICY-LINE   THRU 2000-EXIT.
029900      PERFORM 2100-PROCESS-LINE       THRU 2100-EXIT
030000              WITH TEST AFTER
030100              UNTIL WS-AT-EOF.
030200 
030300*    A well-formed policies.txt ends with a blank separator line
030400*    after its last block, which finalizes that block during the
030500*    loop above.  If the file was truncated or hand-edited and ends
030600*    mid-block instead, this catches the dangling block so its
030700*    lists are not silently dropped from the policy table.
030800      IF  WS-BLOCK-IS-OPEN AND WS-BLOCK-HAS-ATTR
030900          PERFORM 2900-FINALIZE-BLOCK THRU 2900-EXIT.
031000 
031100      PERFORM 8000-CLOSE-POLICY-FILE  THRU 8000-EXIT.
031200 
031300*    Final banner line goes to the job log so an operator scanning
031400*    step output can see at a glance how many app blocks made it
031500*    into the table, without having to pull a storage dump.
031600      MOVE PT-APP-COUNT         TO WS-APP-COUNT-DISPLAY.
031700      DISPLAY 'ZCAF020 - POLICY LOAD COMPLETE, APPS LOADED = '
031800              WS-APP-COUNT-DISPLAY.
031900 
032000*    GOBACK, not STOP RUN -- this member is CALLed by ZCAF010's
032100*    own run unit and must return control to it, not end the job
032200*    step.  STOP RUN belongs only to the fatal-abend paths above.
032300     GOBACK.
032400 
032500*****************************************************************
032600* Open the policy file.  Absence of a policy file is fatal --   *
032700* the engine has nothing to evaluate requests against.  A      *
032800* RETURN-CODE of 16 on this abend matches the shop's other      *
032900* fatal-open convention (see ZCAF010's OPEN-FILES).             *
033000*****************************************************************
033100 1100-OPEN-POLICY-FILE.
033200     OPEN INPUT POLICY-FILE.
033300     IF  NOT WS-POLYIN-OK
033400         DISPLAY 'ZCAF020 - OPEN OF POLYIN FAILED, STATUS = '
033500                 WS-POLYIN-STATUS
033600         MOVE 16               TO RETURN-CODE
033700         STOP RUN.
033800 
033900 1100-EXIT.
034000     EXIT.
034100 
034200*****************************************************************
034300* Read the next raw policy line.  Sets WS-AT-EOF on AT END;      *
034400* the caller in PROCEDURE DIVISION drives this once before the   *
034500* main loop and once again at the bottom of every loop pass, the *
034600* shop's usual priming-read pattern for a sequential file.       *
034700*****************************************************************
034800 2000-READ-POLICY-LINE.
034900     READ POLICY-FILE
035000         AT END
035100             SET WS-AT-EOF     TO TRUE.
035200 
035300 2000-EXIT.
035400     EXIT.
035500 
035600*****************************************************************
035700* Trim, then classify the line: blank/comment, '---' separator, *
035800* appName= start-of-block, or an ordinary attribute line.  The  *
035900* NEXT SENTENCE on a blank/comment line is this shop's usual     *
036000* skip-and-fall-through idiom for a nested IF chain -- it drops  *
036100* straight to the read-next-line PERFORM at the bottom without   *
036200* touching the accumulator at all.                               *
036300*****************************************************************
036400 2100-PROCESS-LINE.
036500     PERFORM 2110-TRIM-LINE       THRU 2110-EXIT.
036600 
036700     IF  WS-TRIMMED-LINE = SPACES
036800         OR WS-TRIMMED-LINE(1:1) = WS-COMMENT-CHAR
036900         NEXT SENTENCE
037000     ELSE
037100     IF  WS-TRIMMED-LINE(1:3) = WS-DASH-LITERAL
037200             AND WS-TRIMMED-LINE(4:1) = SPACE
037300         PERFORM 2120-SEPARATOR-LINE  THRU 2120-EXIT
037400     ELSE
037500     IF  WS-TRIMMED-LINE(1:8) = WS-APPNAME-TAG
037600         PERFORM 2130-APPNAME-LINE    THRU 2130-EXIT
037700     ELSE
037800         PERFORM 2140-ATTRIBUTE-LINE  THRU 2140-EXIT.
037900 
038000     PERFORM 2000-READ-POLICY-LINE   THRU 2000-EXIT.
038100 
038200 2100-EXIT.
038300     EXIT.
038400 
038500*****************************************************************
038600* Left-trim the raw 200-byte line into WS-TRIMMED-LINE, so a    *
038700* hand-indented appName=, ---, # or key=value line still lines  *
038800* up with the column-1 tests below.  Trailing spaces need no    *
038900* work -- COBOL comparisons already ignore those.                *
039000* WS-RAW-LINE-TABLE REDEFINES WS-RAW-LINE so 2111-SKIP-ONE-BLANK*
039100* can walk the record byte by byte with WS-RAW-IDX, since OS/VS *
039200* COBOL has no built-in leading-space scan.                      *
039300*****************************************************************
039400 2110-TRIM-LINE.
039500     MOVE PF-RECORD            TO WS-RAW-LINE.
039600     MOVE SPACES               TO WS-TRIMMED-LINE.
039700     SET  WS-RAW-IDX           TO 1.
039800     PERFORM 2111-SKIP-ONE-BLANK THRU 2111-EXIT
039900             WITH TEST BEFORE
040000             UNTIL WS-RAW-IDX > 200
040100                OR WS-RAW-CHAR(WS-RAW-IDX) NOT = SPACE.
040200 
040300     IF  WS-RAW-IDX <= 200
040400         COMPUTE WS-TRIM-LEN = 201 - WS-RAW-IDX
040500         MOVE WS-RAW-LINE(WS-RAW-IDX:WS-TRIM-LEN) TO WS-TRIMMED-LINE.
040600 
040700 2110-EXIT.
040800     EXIT.
040900 
041000*****************************************************************
041100* Step one column right while the current byte is a space --    *
041200* leaves WS-RAW-IDX at the line's first non-blank column, or at *
041300* 201 when the whole line is blank (2110 leaves the line spaces *
041400* in that case, same as before).                                 *
041500*****************************************************************
041600 2111-SKIP-ONE-BLANK.
041700     IF  WS-RAW-CHAR(WS-RAW-IDX) = SPACE
041800         SET  WS-RAW-IDX  UP BY 1.
041900 
042000 2111-EXIT.
042100     EXIT.
042200 
042300*****************************************************************
042400* '---' separator: finalize the current block, if one is open   *
042500* and has at least one attribute, then reset the accumulator.   *
042600* A '---' with no open block (two in a row, or one before the    *
042700* first appName=) is harmless -- 2800-RESET-BLOCK still runs but  *
042800* there is nothing in the accumulator worth finalizing.          *
042900*****************************************************************
043000 2120-SEPARATOR-LINE.
043100     IF  WS-BLOCK-IS-OPEN AND WS-BLOCK-HAS-ATTR
043200         PERFORM 2900-FINALIZE-BLOCK THRU 2900-EXIT.
043300     PERFORM 2800-RESET-BLOCK        THRU 2800-EXIT.
043400 
043500 2120-EXIT.
043600     EXIT.
043700 
043800*****************************************************************
043900* appName= line: finalize any block already open with           *
044000* attributes, then start a new block.  A blank name is not a   *
044100* block worth keeping -- warn and leave the block unopened, so *
044200* its attribute lines fall through as "before appName=".        *
044300* WS-CURR-APP-NAME is populated by column position (byte 9      *
044400* onward), not by locating '=' -- the 'appName=' tag is a fixed *
044500* 8 bytes so this is safe and avoids a second FIND-EQUALS call. *
044600*****************************************************************
044700 2130-APPNAME-LINE.
044800*        A new appName= line always closes out whatever block came
044900*        before it (if that prior block ever picked up an attribute
045000*        line worth keeping) and resets the working area, whether or
045100*        not the appName= that follows turns out to be usable.
045200      IF  WS-BLOCK-IS-OPEN AND WS-BLOCK-HAS-ATTR
045300          PERFORM 2900-FINALIZE-BLOCK THRU 2900-EXIT.
045400      PERFORM 2800-RESET-BLOCK        THRU 2800-EXIT.
045500 
045600      MOVE WS-TRIMMED-LINE(9:40) TO WS-CURR-APP-NAME.
045700*        WS-BLOCK-IS-OPEN is turned on ONLY when the name is non-
045800*        blank.  Leaving it off for a blank name means every
045900*        attribute line that follows falls through 2100-PROCESS-LINE
046000*        with no open block, gets treated as "before any appName=",
046100*        and is quietly discarded by 2140-ATTRIBUTE-LINE below.
046200      IF  WS-CURR-APP-NAME = SPACES
046300          DISPLAY 'ZCAF020 - BLANK APPNAME= IGNORED, BLOCK '
046400                  'SKIPPED: ' WS-TRIMMED-LINE
046500      ELSE
046600          SET  WS-BLOCK-IS-OPEN      TO TRUE.
046700 
046800 2130-EXIT.
046900     EXIT.
047000 
047100*****************************************************************
047200* Ordinary attribute line: split on the first '=' and store the *
047300* value by key.  No '=' at all, or an attribute line seen       *
047400* before any appName=, is skipped (non-fatal, diagnostic only). *
047500* This is the catch-all branch of 2100-PROCESS-LINE's nested IF *
047600* -- anything not blank, not a comment, not '---', and not      *
047700* 'appName=' falls in here, whether or not it is really          *
047800* well-formed key=value text.                                   *
047900*****************************************************************
048000 2140-ATTRIBUTE-LINE.
048100     PERFORM 2150-FIND-EQUALS      THRU 2150-EXIT.
048200 
048300*    Two ways this line can be worthless: no '=' anywhere in it,
048400*    or a well-formed key=value seen before any appName= tag has
048500*    opened a block to put it in.  Either way the line is
048600*    dropped, not queued, so it is gone once this PERFORM returns.
048700     IF  WS-EQUALS-POS = ZERO
048800         DISPLAY 'ZCAF020 - MALFORMED POLICY LINE IGNORED: '
048900                 WS-TRIMMED-LINE
049000     ELSE
049100     IF  NOT WS-BLOCK-IS-OPEN
049200         DISPLAY 'ZCAF020 - ATTRIBUTE BEFORE APPNAME= IGNORED: '
049300                 WS-TRIMMED-LINE
049400     ELSE
049500         PERFORM 2160-STORE-ATTRIBUTE THRU 2160-EXIT.
049600 
049700 2140-EXIT.
049800     EXIT.
049900 
050000*****************************************************************
050100* Locate the first '=' in the trimmed line (1-200).  Zero means *
050200* not found.  Uses INSPECT TALLYING FOR CHARACTERS BEFORE        *
050300* INITIAL rather than a byte-scan loop -- COBOL-74/85's INSPECT  *
050400* already does the counting, so no PERFORM-driven scan paragraph*
050500* is needed the way 2111-SKIP-ONE-BLANK needs one for spaces.    *
050600*****************************************************************
050700 2150-FIND-EQUALS.
050800     MOVE ZERO                  TO WS-EQUALS-POS.
050900     INSPECT WS-TRIMMED-LINE TALLYING WS-EQUALS-POS
051000             FOR CHARACTERS BEFORE INITIAL '='.
051100     ADD 1                       TO WS-EQUALS-POS.
051200     IF  WS-EQUALS-POS > 200
051300         MOVE ZERO               TO WS-EQUALS-POS.
051400 
051500 2150-EXIT.
051600     EXIT.
051700 
051800*****************************************************************
051900* Store key/value into the current-block accumulator.  The      *
052000* EVALUATE below is the only place the four recognized keys are  *
052100* spelled out -- add a fifth allowedXxx category here and in     *
052200* ZCAFPOL, not by touching 2900-FINALIZE-BLOCK.                  *
052300*****************************************************************
052400 2160-STORE-ATTRIBUTE.
052500     MOVE SPACES                 TO WS-ATTR-KEY WS-ATTR-VALUE.
052600     MOVE WS-TRIMMED-LINE(1:WS-EQUALS-POS - 1) TO WS-ATTR-KEY.
052700     IF  WS-EQUALS-POS < 200
052800         MOVE WS-TRIMMED-LINE(WS-EQUALS-POS + 1: )
052900                                  TO WS-ATTR-VALUE.
053000 
053100*    Key match is case-sensitive here -- the four keys are always
053200*    written in the exact camelCase shown in the spec sheet handed
053300*    to whoever maintains policies.txt, unlike defaultAction's own
053400*    VALUE, which does get folded to upper case in 2910.
053500     EVALUATE WS-ATTR-KEY
053600         WHEN 'defaultAction'
053700             MOVE WS-ATTR-VALUE  TO WS-CURR-DEFAULT-RAW
053800             MOVE 'Y'            TO WS-SEEN-DEFAULT
053900             MOVE 'Y'            TO WS-BLOCK-HAS-ATTR-SW
054000         WHEN 'allowedDomains'
054100             MOVE WS-ATTR-VALUE  TO WS-CURR-DOMAINS-RAW
054200             MOVE 'Y'            TO WS-SEEN-DOMAINS
054300             MOVE 'Y'            TO WS-BLOCK-HAS-ATTR-SW
054400         WHEN 'allowedProtocols'
054500             MOVE WS-ATTR-VALUE  TO WS-CURR-PROTOS-RAW
054600             MOVE 'Y'            TO WS-SEEN-PROTOCOLS
054700             MOVE 'Y'            TO WS-BLOCK-HAS-ATTR-SW
054800         WHEN 'allowedIPs'
054900             MOVE WS-ATTR-VALUE  TO WS-CURR-IPS-RAW
055000             MOVE 'Y'            TO WS-SEEN-IPS
055100             MOVE 'Y'            TO WS-BLOCK-HAS-ATTR-SW
055200         WHEN OTHER
055300             DISPLAY 'ZCAF020 - UNKNOWN POLICY KEY IGNORED: '
055400                     WS-ATTR-KEY
055500     END-EVALUATE.
055600 
055700 2160-EXIT.
055800     EXIT.
055900 
056000*****************************************************************
056100* Reset the block accumulator for a new (or no) block.  Called   *
056200* from both 2120-SEPARATOR-LINE and 2130-APPNAME-LINE, and again *
056300* from 2900-FINALIZE-BLOCK after a successful finalize, so a     *
056400* stale WS-CURRENT-BLOCK value never leaks from one app's block  *
056500* into the next app's.                                          *
056600*****************************************************************
056700 2800-RESET-BLOCK.
056800     MOVE SPACES               TO WS-CURR-APP-NAME
056900                                   WS-CURR-DEFAULT-RAW
057000                                   WS-CURR-DOMAINS-RAW
057100                                   WS-CURR-PROTOS-RAW
057200                                   WS-CURR-IPS-RAW.
057300     MOVE 'N'                  TO WS-BLOCK-OPEN-SWITCH
057400                                   WS-BLOCK-HAS-ATTR-SW
057500                                   WS-SEEN-DEFAULT
057600                                   WS-SEEN-DOMAINS
057700                                   WS-SEEN-PROTOCOLS
057800                                   WS-SEEN-IPS.
057900 
058000 2800-EXIT.
058100     EXIT.
058200 
058300*****************************************************************
058400* CREATE-POLICY rule.  Finalize the accumulator into the next   *
058500* PT-APP-ENTRY slot, then reset the accumulator.  A policy file  *
058600* with more than 200 distinct appName= blocks does not abend --  *
058700* the 201st and later blocks are console-warned and dropped, the *
058800* same soft-limit style as the domain/protocol/IP table caps.    *
058900*****************************************************************
059000 2900-FINALIZE-BLOCK.
059100     IF  PT-APP-COUNT >= 200
059200         DISPLAY 'ZCAF020 - POLICY TABLE FULL, APP IGNORED: '
059300                 WS-CURR-APP-NAME
059400     ELSE
059500*        PT-APP-IDX is left pointing at this slot for the four
059600*        PERFORMs below -- each one stores straight into
059700*        PT-APP-ENTRY(PT-APP-IDX) rather than being passed the
059800*        index as a parameter, the shop's usual convention for
059900*        a table-builder paragraph chain that never runs nested.
060000         ADD 1                   TO PT-APP-COUNT
060100         SET  PT-APP-IDX         TO PT-APP-COUNT
060200         MOVE WS-CURR-APP-NAME   TO PT-APP-NAME(PT-APP-IDX)
060300         PERFORM 2910-SET-DEFAULT-ACTION THRU 2910-EXIT
060400         PERFORM 2920-BUILD-DOMAIN-LIST  THRU 2920-EXIT
060500         PERFORM 2930-BUILD-PROTO-LIST   THRU 2930-EXIT
060600         PERFORM 2940-BUILD-IP-LIST      THRU 2940-EXIT.
060700 
060800*    Reset runs whether or not the app made it into the table --
060900*    a full-table drop must not leave stale data in
061000*    WS-CURRENT-BLOCK for the next appName= block to inherit.
061100     PERFORM 2800-RESET-BLOCK   THRU 2800-EXIT.
061200 
061300 2900-EXIT.
061400     EXIT.
061500 
061600*****************************************************************
061700* DEFAULT-ACTION: case-insensitive ALLOW/DENY, DENY if absent   *
061800* or invalid.  PT-DEFAULT-ACTION(PT-APP-IDX) is pre-set to      *
061900* DENY-LITERAL before the check, so any early exit from the      *
062000* nested IF below (no defaultAction=, or an unrecognized value)  *
062100* still leaves the app on the fail-safe side.                    *
062200*****************************************************************
062300 2910-SET-DEFAULT-ACTION.
062400     MOVE DENY-LITERAL          TO PT-DEFAULT-ACTION(PT-APP-IDX).
062500 
062600     IF  WS-SEEN-DEFAULT = 'Y'
062700         INSPECT WS-CURR-DEFAULT-RAW
062800                 CONVERTING ALPHA-LOWER TO ALPHA-UPPER
062900         IF  WS-CURR-DEFAULT-RAW(1:5) = ALLOW-LITERAL
063000             MOVE ALLOW-LITERAL TO PT-DEFAULT-ACTION(PT-APP-IDX)
063100         ELSE
063200         IF  WS-CURR-DEFAULT-RAW(1:4) = 'DENY'
063300             MOVE DENY-LITERAL  TO PT-DEFAULT-ACTION(PT-APP-IDX)
063400         ELSE
063500             DISPLAY 'ZCAF020 - INVALID defaultAction, USING '
063600                     'DENY FOR APP: ' WS-CURR-APP-NAME.
063700 
063800 2910-EXIT.
063900     EXIT.
064000 
064100*****************************************************************
064200* ALLOWED-DOMAINS: split/trim/dedup, no case-folding.  Domains  *
064300* are matched case-sensitively downstream by ZCAF030, matching   *
064400* the requirement that a domain in policies.txt be typed exactly*
064500* as the network layer will present it.                          *
064600*****************************************************************
064700 2920-BUILD-DOMAIN-LIST.
064800     MOVE WS-CURR-DOMAINS-RAW    TO WS-SPLIT-INPUT.
064900     MOVE 'N'                    TO WS-SPLIT-UPPER-SW.
065000     PERFORM 2950-SPLIT-LIST      THRU 2950-EXIT.
065100 
065200*    Domain list has the same 50-entry table as protocol and IP --
065300*    warn the console the same way 2930 warns on the 20-entry
065400*    protocol cap, so an operator sees ALL truncated categories.
065500     IF  WS-SPLIT-TRUNCATED
065600         DISPLAY 'ZCAF020 - DOMAIN LIST TRUNCATED TO 50 FOR '
065700                 'APP: ' WS-CURR-APP-NAME.
065800 
065900     MOVE WS-SPLIT-RESULT-COUNT  TO PT-DOMAIN-COUNT(PT-APP-IDX).
066000     SET  WS-SPLIT-IDX           TO 1.
066100     PERFORM 2921-COPY-ONE-DOMAIN THRU 2921-EXIT
066200             WITH TEST BEFORE
066300             UNTIL WS-SPLIT-IDX > WS-SPLIT-RESULT-COUNT.
066400 
066500 2920-EXIT.
066600     EXIT.
066700 
066800*****************************************************************
066900* Copy one split-out domain into the app's domain table.  A     *
067000* separate copy paragraph per category (2921/2931/2941) rather  *
067100* than one shared paragraph keeps each PT-xxx table's subscript  *
067200* usage explicit -- the shop's habit for small per-field copy    *
067300* loops that are cheap to write out and expensive to make        *
067400* generic by passing a table name around.                        *
067500*****************************************************************
067600 2921-COPY-ONE-DOMAIN.
067700     MOVE WS-SPLIT-RESULT(WS-SPLIT-IDX)
067800                        TO PT-DOMAIN(PT-APP-IDX, WS-SPLIT-IDX).
067900     SET  WS-SPLIT-IDX  UP BY 1.
068000 
068100 2921-EXIT.
068200     EXIT.
068300 
068400*****************************************************************
068500* ALLOWED-PROTOCOLS: split/trim/dedup, upper-cased at load time.*
068600* Protocol names have always been case-insensitive in this shop *
068700* -- upper-casing here, once, at load time means ZCAF030 never   *
068800* has to fold case on the policy side of a protocol compare.     *
068900*****************************************************************
069000 2930-BUILD-PROTO-LIST.
069100     MOVE WS-CURR-PROTOS-RAW     TO WS-SPLIT-INPUT.
069200     MOVE 'Y'                    TO WS-SPLIT-UPPER-SW.
069300     PERFORM 2950-SPLIT-LIST      THRU 2950-EXIT.
069400 
069500     IF  WS-SPLIT-RESULT-COUNT > 20
069600         DISPLAY 'ZCAF020 - PROTOCOL LIST TRUNCATED TO 20 FOR '
069700                 'APP: ' WS-CURR-APP-NAME
069800         MOVE 20                 TO WS-SPLIT-RESULT-COUNT.
069900 
070000     MOVE WS-SPLIT-RESULT-COUNT  TO PT-PROTOCOL-COUNT(PT-APP-IDX).
070100     SET  WS-SPLIT-IDX           TO 1.
070200     PERFORM 2931-COPY-ONE-PROTOCOL THRU 2931-EXIT
070300             WITH TEST BEFORE
070400             UNTIL WS-SPLIT-IDX > WS-SPLIT-RESULT-COUNT.
070500 
070600 2930-EXIT.
070700     EXIT.
070800 
070900*****************************************************************
071000* Copy one split-out protocol into the app's protocol table.    *
071100* See the note at 2921-COPY-ONE-DOMAIN for why this is its own   *
071200* paragraph instead of a shared, table-name-parameterized one.   *
071300*****************************************************************
071400 2931-COPY-ONE-PROTOCOL.
071500     MOVE WS-SPLIT-RESULT(WS-SPLIT-IDX)
071600                       TO PT-PROTOCOL(PT-APP-IDX, WS-SPLIT-IDX).
071700     SET  WS-SPLIT-IDX  UP BY 1.
071800 
071900 2931-EXIT.
072000     EXIT.
072100 
072200*****************************************************************
072300* ALLOWED-IPS: split/trim/dedup, no case-folding.  IP literals   *
072400* and the trailing '.*' wildcard suffix (checked by ZCAF030) are *
072500* never mixed-case, so case-folding an IP entry would be a no-op*
072600* at best and would corrupt a hostname accidentally typed here. *
072700*****************************************************************
072800 2940-BUILD-IP-LIST.
072900     MOVE WS-CURR-IPS-RAW        TO WS-SPLIT-INPUT.
073000     MOVE 'N'                    TO WS-SPLIT-UPPER-SW.
073100     PERFORM 2950-SPLIT-LIST      THRU 2950-EXIT.
073200 
073300*    Same 50-entry table cap as domains -- see the note in
073400*    2920-BUILD-DOMAIN-LIST for why this is checked here too.
073500     IF  WS-SPLIT-TRUNCATED
073600         DISPLAY 'ZCAF020 - IP LIST TRUNCATED TO 50 FOR '
073700                 'APP: ' WS-CURR-APP-NAME.
073800 
073900     MOVE WS-SPLIT-RESULT-COUNT  TO PT-IP-COUNT(PT-APP-IDX).
074000     SET  WS-SPLIT-IDX           TO 1.
074100     PERFORM 2941-COPY-ONE-IP    THRU 2941-EXIT
074200             WITH TEST BEFORE
074300             UNTIL WS-SPLIT-IDX > WS-SPLIT-RESULT-COUNT.
074400 
074500 2940-EXIT.
074600     EXIT.
074700 
074800*****************************************************************
074900* Copy one split-out IP into the app's IP table.  See the note  *
075000* at 2921-COPY-ONE-DOMAIN for why this is its own paragraph.     *
075100*****************************************************************
075200 2941-COPY-ONE-IP.
075300     MOVE WS-SPLIT-RESULT(WS-SPLIT-IDX)
075400                            TO PT-IP(PT-APP-IDX, WS-SPLIT-IDX).
075500     SET  WS-SPLIT-IDX      UP BY 1.
075600 
075700 2941-EXIT.
075800     EXIT.
075900 
076000*****************************************************************
076100* Generic split-on-comma/trim/drop-empty/dedup.  If the input   *
076200* is all spaces the result stays empty (attribute absent or     *
076300* blank -- the list stays empty per CREATE-POLICY).             *
076400* Shared across all three categories by way of                  *
076500* WS-SPLIT-INPUT/WS-SPLIT-UPPER-SW being set by the caller first *
076600* -- this is the one place in the member that IS written to be   *
076700* category-generic, since the split/trim/dedup algorithm itself  *
076800* really is identical for domains, protocols and IPs.            *
076900*****************************************************************
077000 2950-SPLIT-LIST.
077100     MOVE ZERO                  TO WS-SPLIT-RESULT-COUNT.
077200     MOVE 'N'                   TO WS-SPLIT-TRUNCATED-SW.
077300     MOVE SPACES                TO WS-SPLIT-RESULT-TABLE.
077400 
077500     IF  WS-SPLIT-INPUT NOT = SPACES
077600         MOVE 1                  TO WS-SPLIT-PTR
077700         MOVE 'N'                TO WS-SPLIT-DONE-SW
077800         PERFORM 2951-SPLIT-ONE-TOKEN THRU 2951-EXIT
077900                 WITH TEST AFTER
078000                 UNTIL WS-SPLIT-DONE.
078100 
078200 2950-EXIT.
078300     EXIT.
078400 
078500*****************************************************************
078600* Peel one token off WS-SPLIT-INPUT starting at WS-SPLIT-PTR.   *
078700* UNSTRING ... WITH POINTER advances WS-SPLIT-PTR past the      *
078800* delimiter on its own, so the caller's WITH TEST AFTER PERFORM  *
078900* need only check WS-SPLIT-PTR > 200 to know the field is        *
079000* exhausted -- no separate end-of-string sentinel is kept.       *
079100*****************************************************************
079200 2951-SPLIT-ONE-TOKEN.
079300     IF  WS-SPLIT-PTR > 200
079400         SET  WS-SPLIT-DONE      TO TRUE
079500     ELSE
079600*        An empty token (two commas in a row, or a trailing
079700*        comma) trims down to SPACES and is quietly skipped --
079800*        it never reaches 2953-ADD-IF-NEW and so never occupies
079900*        a table slot.
080000         MOVE SPACES             TO WS-SPLIT-TOKEN
080100         UNSTRING WS-SPLIT-INPUT DELIMITED BY ','
080200                 INTO WS-SPLIT-TOKEN
080300                 WITH POINTER WS-SPLIT-PTR
080400         PERFORM 2952-TRIM-TOKEN     THRU 2952-EXIT
080500         IF  WS-SPLIT-TOKEN NOT = SPACES
080600             IF  WS-SPLIT-UPPER-CASE
080700                 INSPECT WS-SPLIT-TOKEN
080800                         CONVERTING ALPHA-LOWER TO ALPHA-UPPER
080900             END-IF
081000             PERFORM 2953-ADD-IF-NEW THRU 2953-EXIT
081100         END-IF
081200         IF  WS-SPLIT-PTR > 200
081300             SET  WS-SPLIT-DONE  TO TRUE
081400         END-IF.
081500 
081600 2951-EXIT.
081700     EXIT.
081800 
081900*****************************************************************
082000* Strip a leading space left over from ", " by re-scanning on   *
082100* ALL SPACE -- domain/protocol/IP values never contain embedded *
082200* spaces so this is a safe left-trim.  This is a lighter-weight *
082300* version of 2110-TRIM-LINE's byte-scan approach: an 80-byte     *
082400* token is short enough that a second UNSTRING pass is cheaper   *
082500* than standing up a REDEFINES table and an index PERFORM here.  *
082600*****************************************************************
082700 2952-TRIM-TOKEN.
082800*        The WS-SPLIT-TOKEN NOT = SPACES guard matters here -- an
082900*        all-blank token (from an empty comma-separated slot) would
083000*        otherwise UNSTRING into itself with nothing to delimit on,
083100*        which is a wasted call, not a bug, but this shop's habit is
083200*        to skip statements that plainly have nothing to do.
083300      IF  WS-SPLIT-TOKEN(1:1) = SPACE AND WS-SPLIT-TOKEN NOT = SPACES
083400          UNSTRING WS-SPLIT-TOKEN DELIMITED BY ALL SPACE
083500                  INTO WS-SPLIT-TOKEN.
083600 
083700 2952-EXIT.
083800     EXIT.
083900 
084000*****************************************************************
084100* Set semantics: only add the token if not already present.     *
084200* Two outcomes for a genuinely new token: room in the table, so   *
084300* it is appended, or the table already at its 50-entry cap, so    *
084400* WS-SPLIT-TRUNCATED is raised and the token is silently dropped  *
084500* from the app's list -- the caller decides whether that is      *
084600* worth a console DISPLAY.                                       *
084700*****************************************************************
084800 2953-ADD-IF-NEW.
084900*        Skip the scan entirely on the first token of a fresh list --
085000*        WS-SPLIT-RESULT-COUNT is still ZERO and there is nothing
085100*        yet to compare against, so WS-DEDUP-FOUND-SW simply stays 'N'.
085200     MOVE 'N'                    TO WS-DEDUP-FOUND-SW.
085300     IF  WS-SPLIT-RESULT-COUNT > ZERO
085400         SET  WS-SPLIT-IDX       TO 1
085500         PERFORM 2954-CHECK-ONE-EXISTING THRU 2954-EXIT
085600                 WITH TEST BEFORE
085700                 UNTIL WS-SPLIT-IDX > WS-SPLIT-RESULT-COUNT
085800                    OR WS-DEDUP-FOUND.
085900 
086000*        A duplicate token is simply dropped with no message -- this
086100*        shop treats a repeated domain/protocol/IP in a config file
086200*        as harmless, unlike a truncation, which loses data the
086300*        person who wrote policies.txt actually wanted kept.
086400     IF  NOT WS-DEDUP-FOUND
086500         IF  WS-SPLIT-RESULT-COUNT < 50
086600             ADD 1                   TO WS-SPLIT-RESULT-COUNT
086700             SET  WS-SPLIT-IDX       TO WS-SPLIT-RESULT-COUNT
086800             MOVE WS-SPLIT-TOKEN     TO WS-SPLIT-RESULT(WS-SPLIT-IDX)
086900         ELSE
087000             SET  WS-SPLIT-TRUNCATED TO TRUE.
087100 
087200 2953-EXIT.
087300     EXIT.
087400 
087500*****************************************************************
087600* Compare one existing table entry to the new token.  Simple    *
087700* linear scan -- WS-SPLIT-RESULT-TABLE tops out at 50 entries so *
087800* there is no call for anything fancier than a straight walk     *
087900* stopping the moment a match (or the end of the table) is hit.  *
088000*****************************************************************
088100 2954-CHECK-ONE-EXISTING.
088200*        WS-SPLIT-IDX is only advanced on a miss -- on a hit it is
088300*        left pointing at the matching slot and the governing PERFORM
088400*        in 2953-ADD-IF-NEW stops the loop on WS-DEDUP-FOUND, so the
088500*        index is never walked past the entry that satisfied it.
088600      IF  WS-SPLIT-RESULT(WS-SPLIT-IDX) = WS-SPLIT-TOKEN
088700          SET  WS-DEDUP-FOUND     TO TRUE
088800      ELSE
088900          SET  WS-SPLIT-IDX       UP BY 1.
089000 
089100 2954-EXIT.
089200     EXIT.
089300 
089400*****************************************************************
089500* Close the policy file at end of load.  POLICY-FILE is opened  *
089600* exactly once for the life of the run and closed exactly once   *
089700* here, at 8000, mirroring ZCAF010's own OPEN-at-start,          *
089800* CLOSE-at-end convention for its own set of files.              *
089900*****************************************************************
090000 8000-CLOSE-POLICY-FILE.
090100     CLOSE POLICY-FILE.
090200 
090300 8000-EXIT.
090400     EXIT.
