000100*****************************************************************
000200* ZCAFALT  -  zCAF Alert Log record.                            *
000300*                                                                *
000400* One pipe-delimited line per alert, written by ZCAF060 to      *
000500* alerts.log.  Same "" | "" concatenation convention as         *
000600* ZCAFLOG -- see Source-ZCAFLOG.cpy.                            *
000700*****************************************************************
000800 01  ZCAF-ALERT-LOG-FIELDS.
000900     05  ZA-TIMESTAMP            PIC  X(23).
001000     05  ZA-LEVEL                PIC  X(06).
001100         88  ZA-LEVEL-MEDIUM     VALUE 'MEDIUM'.
001200         88  ZA-LEVEL-HIGH       VALUE 'HIGH  '.
001300     05  ZA-TYPE                 PIC  X(20).
001400     05  ZA-APPLICATION          PIC  X(40).
001500     05  ZA-DETAILS              PIC  X(200).
001600     05  FILLER                  PIC  X(06) VALUE SPACES.
